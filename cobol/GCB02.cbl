000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GCB02.
000300 AUTHOR.        D. KAYITESI.
000400 INSTALLATION.  LEISURE SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/22/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000800******************************************************************
000900*  GCB02 - STATION BOOKING DETAIL REPORT                        *
001000*                                                                *
001100*  READS THE BOOKING MASTER AS POSTED BY GCB01 AND PRINTS ONE    *
001200*  LINE PER BOOKING SHOWING THE CUSTOMER AND STATION NAMES,      *
001300*  DATE, TIME WINDOW, DURATION, AMOUNT AND STATUS.  CUSTOMER     *
001400*  AND STATION NAMES ARE PULLED FROM THEIR OWN MASTERS INTO A    *
001500*  LOOKUP TABLE SO THE REPORT DOES NOT HAVE TO CARRY NAME        *
001600*  FIELDS ON THE BOOKING RECORD ITSELF.                          *
001700*                                                                *
001800*  AMENDMENT HISTORY                                             *
001900*                                                                *
002000*    DATE       BY     REQUEST   DESCRIPTION                     *
002100*    --------   -----  --------  ----------------------------    *
002200*    03/22/91   DK     RH-0103   ORIGINAL BOOKING DETAIL REPORT. *
002300*    02/11/92   MT     RH-0144   ADDED STATION NAME LOOKUP -      *
002400*                                PREVIOUSLY SHOWED STATION ID    *
002500*                                ONLY.                           *
002600*    04/14/99   MT     Y2K-009   WINDOWED THE TWO-DIGIT YEAR     *
002700*                                FROM ACCEPT FROM DATE USED ON   *
002800*                                THE REPORT TITLE LINE.          *
002900*    06/17/02   PN     GC-0301   RENAMED FROM THE OLD LEDGER     *
003000*                                LAYOUT TO THE GAMING CENTER      *
003100*                                BOOKING LAYOUT.                 *
003200*    05/03/05   RH     GC-0348   CONVERTED AMOUNT COLUMN FROM     *
003300*                                U.S. DOLLARS TO RWANDAN FRANCS. *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT BOOKING-FILE    ASSIGN TO BOOKFILE
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT STATION-FILE    ASSIGN TO STATFILE
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT REPORT-FILE     ASSIGN TO RPTFILE
005400         ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  BOOKING-FILE
006000     LABEL RECORD IS STANDARD
006100     DATA RECORD IS BOOK-REC.
006200     COPY GCBBOOK.
006300
006400 FD  CUSTOMER-FILE
006500     LABEL RECORD IS STANDARD
006600     DATA RECORD IS CUST-REC.
006700     COPY GCBCUST.
006800
006900 FD  STATION-FILE
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS STAT-REC.
007200     COPY GCBSTAT.
007300
007400 FD  REPORT-FILE
007500     LABEL RECORD IS OMITTED
007600     RECORD CONTAINS 132 CHARACTERS
007700     DATA RECORD IS PRTLINE
007800     LINAGE IS 60 WITH FOOTING AT 56.
007900 01  PRTLINE                         PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 01  WS-SWITCHES.
008400     05  WS-EOF-BOOKINGS             PIC X(03)   VALUE 'NO'.
008500
008600 01  WS-SUBSCRIPTS COMP.
008700     05  SUB-CUST                    PIC S9(4)   VALUE 0.
008800     05  SUB-STAT                    PIC S9(4)   VALUE 0.
008900     05  WS-CUST-COUNT               PIC S9(4)   VALUE 0.
009000     05  WS-STAT-COUNT               PIC S9(4)   VALUE 0.
009100     05  WS-PCTR                     PIC S9(4)   VALUE 0.
009200     05  WS-LINE-COUNT               PIC S9(6)   VALUE 0.
009300
009400 01  WS-RUN-DATE-TIME.
009500     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
009600     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
009700         10  WS-RUN-YY               PIC 9(02).
009800         10  WS-RUN-MM               PIC 9(02).
009900         10  WS-RUN-DD               PIC 9(02).
010000     05  WS-RUN-CCYY                 PIC 9(04).
010100
010200 01  WS-HOLD-FIELDS.
010300     05  WS-CUST-NAME                PIC X(41).
010400     05  WS-STAT-NAME                PIC X(20).
010500
010600******************************************************************
010700* CUSTOMER AND STATION NAME LOOKUP TABLES - LOADED ONCE AT       *
010800* 1200/1300 AND SEARCHED BY THE BODILESS PERFORM VARYING IDIOM.  *
010900******************************************************************
011000 01  CUSTOMER-TABLE.
011100     05  CUST-TAB-ENTRY OCCURS 500 TIMES.
011200         10  T-CUST-ID               PIC 9(08).
011300         10  T-CUST-FIRST-NAME       PIC X(20).
011400         10  T-CUST-LAST-NAME        PIC X(20).
011500
011600 01  STATION-TABLE.
011700     05  STAT-TAB-ENTRY OCCURS 100 TIMES.
011800         10  T-STAT-ID               PIC 9(08).
011900         10  T-STAT-NAME             PIC X(20).
012000
012100 01  RPT-TITLE-LINE.
012200     05  FILLER                      PIC X(08)   VALUE 'GCB02'.
012300     05  FILLER                      PIC X(12)   VALUE ' '.
012400     05  FILLER                      PIC X(24)   VALUE
012500                                     'BOOKING DETAIL REPORT'.
012600     05  FILLER                      PIC X(04)   VALUE ' AS '.
012700     05  O-TITLE-MM                  PIC 99.
012800     05  FILLER                      PIC X(01)   VALUE '/'.
012900     05  O-TITLE-DD                  PIC 99.
013000     05  FILLER                      PIC X(01)   VALUE '/'.
013100     05  O-TITLE-CCYY                PIC 9(04).
013200     05  FILLER                      PIC X(58)   VALUE ' '.
013300     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
013400     05  O-PCTR                      PIC Z9.
013500
013600 01  RPT-COLUMN-LINE.
013700     05  FILLER                      PIC X(09)   VALUE 'BOOK ID  '.
013800     05  FILLER                      PIC X(23)   VALUE 'CUSTOMER NAME          '.
013900     05  FILLER                      PIC X(22)   VALUE 'STATION                '.
014000     05  FILLER                      PIC X(11)   VALUE 'DATE       '.
014100     05  FILLER                      PIC X(12)   VALUE 'START  END  '.
014200     05  FILLER                      PIC X(08)   VALUE 'HOURS   '.
014300     05  FILLER                      PIC X(15)   VALUE 'AMOUNT (RWF)   '.
014400     05  FILLER                      PIC X(10)   VALUE 'STATUS    '.
014500     05  FILLER                      PIC X(22)   VALUE ' '.
014600
014700 01  RPT-DETAIL-LINE.
014800     05  O-BOOK-ID                   PIC 9(08).
014900     05  FILLER                      PIC X(01)   VALUE ' '.
015000     05  O-CUST-NAME                 PIC X(22).
015100     05  O-STAT-NAME                 PIC X(22).
015200     05  O-BOOK-DATE                 PIC 99/99/9999.
015300     05  FILLER                      PIC X(01)   VALUE ' '.
015400     05  O-START-TIME                PIC 9999.
015500     05  FILLER                      PIC X(01)   VALUE '-'.
015600     05  O-END-TIME                  PIC 9999.
015700     05  FILLER                      PIC X(02)   VALUE ' '.
015800     05  O-DURATION                   PIC ZZ9.99.
015900     05  FILLER                      PIC X(03)   VALUE ' '.
016000     05  O-AMOUNT                     PIC ZZZ,ZZ9.99.
016100     05  FILLER                      PIC X(02)   VALUE ' '.
016200     05  O-STATUS                     PIC X(10).
016300     05  FILLER                      PIC X(10)   VALUE ' '.
016400
016500 PROCEDURE DIVISION.
016600
016700 0000-MAIN.
016800     PERFORM 1000-INITIALIZE.
016900     PERFORM 2000-PROCESS-ONE-BOOKING
017000         UNTIL WS-EOF-BOOKINGS = 'YES'.
017100     PERFORM 3000-CLOSING.
017200     STOP RUN.
017300
017400 1000-INITIALIZE.
017500     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
017600     IF WS-RUN-YY < 50
017700         MOVE 20 TO WS-RUN-CCYY(1:2)
017800     ELSE
017900         MOVE 19 TO WS-RUN-CCYY(1:2)
018000     END-IF.
018100     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
018200     MOVE WS-RUN-MM TO O-TITLE-MM.
018300     MOVE WS-RUN-DD TO O-TITLE-DD.
018400     MOVE WS-RUN-CCYY TO O-TITLE-CCYY.
018500     OPEN INPUT CUSTOMER-FILE.
018600     PERFORM 1200-LOAD-CUSTOMERS THRU 1200-EXIT.
018700     OPEN INPUT STATION-FILE.
018800     PERFORM 1300-LOAD-STATIONS THRU 1300-EXIT.
018900     OPEN INPUT BOOKING-FILE.
019000     OPEN OUTPUT REPORT-FILE.
019100     PERFORM 9100-HEADINGS.
019200     PERFORM 9800-READ-NEXT-BOOKING.
019300
019400 1200-LOAD-CUSTOMERS.
019500     READ CUSTOMER-FILE
019600         AT END
019700             GO TO 1200-EXIT.
019800     ADD 1 TO WS-CUST-COUNT.
019900     MOVE CUST-ID            TO T-CUST-ID(WS-CUST-COUNT).
020000     MOVE CUST-FIRST-NAME    TO T-CUST-FIRST-NAME(WS-CUST-COUNT).
020100     MOVE CUST-LAST-NAME     TO T-CUST-LAST-NAME(WS-CUST-COUNT).
020200     GO TO 1200-LOAD-CUSTOMERS.
020300 1200-EXIT.
020400     CLOSE CUSTOMER-FILE.
020500
020600 1300-LOAD-STATIONS.
020700     READ STATION-FILE
020800         AT END
020900             GO TO 1300-EXIT.
021000     ADD 1 TO WS-STAT-COUNT.
021100     MOVE STAT-ID            TO T-STAT-ID(WS-STAT-COUNT).
021200     MOVE STAT-NAME          TO T-STAT-NAME(WS-STAT-COUNT).
021300     GO TO 1300-LOAD-STATIONS.
021400 1300-EXIT.
021500     CLOSE STATION-FILE.
021600
021700 2000-PROCESS-ONE-BOOKING.
021800     PERFORM 2100-FIND-CUSTOMER-NAME.
021900     PERFORM 2200-FIND-STATION-NAME.
022000     MOVE BOOK-ID            TO O-BOOK-ID.
022100     MOVE WS-CUST-NAME       TO O-CUST-NAME.
022200     MOVE WS-STAT-NAME       TO O-STAT-NAME.
022300     MOVE BOOK-DATE          TO O-BOOK-DATE.
022400     MOVE BOOK-START-TIME    TO O-START-TIME.
022500     MOVE BOOK-END-TIME      TO O-END-TIME.
022600     MOVE BOOK-DURATION-HOURS TO O-DURATION.
022700     MOVE BOOK-TOTAL-AMOUNT  TO O-AMOUNT.
022800     MOVE BOOK-STATUS        TO O-STATUS.
022900     WRITE PRTLINE FROM RPT-DETAIL-LINE
023000         AFTER ADVANCING 1 LINE
023100             AT EOP
023200                 PERFORM 9100-HEADINGS.
023300     ADD 1 TO WS-LINE-COUNT.
023400     PERFORM 9800-READ-NEXT-BOOKING.
023500
023600 2100-FIND-CUSTOMER-NAME.
023620     MOVE 1 TO SUB-CUST.
023640 2101-FIND-CUSTOMER-NAME-LOOP.
023660     IF SUB-CUST > WS-CUST-COUNT
023680         GO TO 2100-FIND-CUSTOMER-NAME-DONE.
023700     IF T-CUST-ID(SUB-CUST) = BOOK-CUST-ID
023720         GO TO 2100-FIND-CUSTOMER-NAME-DONE.
023740     ADD 1 TO SUB-CUST.
023760     GO TO 2101-FIND-CUSTOMER-NAME-LOOP.
024000 2100-FIND-CUSTOMER-NAME-DONE.
024100     IF SUB-CUST > WS-CUST-COUNT
024200         MOVE 'CUSTOMER NOT ON FILE' TO WS-CUST-NAME
024300     ELSE
024400         STRING T-CUST-FIRST-NAME(SUB-CUST) DELIMITED BY '  '
024500                 ' ' DELIMITED BY SIZE
024600                 T-CUST-LAST-NAME(SUB-CUST) DELIMITED BY '  '
024700             INTO WS-CUST-NAME.
024800
024900 2200-FIND-STATION-NAME.
024920     MOVE 1 TO SUB-STAT.
024940 2201-FIND-STATION-NAME-LOOP.
024960     IF SUB-STAT > WS-STAT-COUNT
024980         GO TO 2200-FIND-STATION-NAME-DONE.
025000     IF T-STAT-ID(SUB-STAT) = BOOK-STAT-ID
025020         GO TO 2200-FIND-STATION-NAME-DONE.
025040     ADD 1 TO SUB-STAT.
025060     GO TO 2201-FIND-STATION-NAME-LOOP.
025300 2200-FIND-STATION-NAME-DONE.
025400     IF SUB-STAT > WS-STAT-COUNT
025500         MOVE 'STATION NOT ON FILE' TO WS-STAT-NAME
025600     ELSE
025700         MOVE T-STAT-NAME(SUB-STAT) TO WS-STAT-NAME.
025800
025900 3000-CLOSING.
026000     CLOSE BOOKING-FILE.
026100     CLOSE REPORT-FILE.
026200
026300 9100-HEADINGS.
026400     ADD 1 TO WS-PCTR.
026500     MOVE WS-PCTR TO O-PCTR.
026600     WRITE PRTLINE FROM RPT-TITLE-LINE
026700         AFTER ADVANCING PAGE.
026800     WRITE PRTLINE FROM RPT-COLUMN-LINE
026900         AFTER ADVANCING 2 LINES.
027000
027100 9800-READ-NEXT-BOOKING.
027200     READ BOOKING-FILE
027300         AT END
027400             MOVE 'YES' TO WS-EOF-BOOKINGS.
