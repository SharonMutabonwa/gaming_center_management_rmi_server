000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    GCB01.
000030 AUTHOR.        D. KAYITESI.
000040 INSTALLATION.  LEISURE SYSTEMS GROUP.
000050 DATE-WRITTEN.  03/14/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000080******************************************************************
000090*  GCB01 - STATION BOOKING / TOURNAMENT / DEPOSIT POSTING RUN    *
000100*                                                                *
000110*  READS THE DAILY REQUEST FILE (BOOKINGS, TOURNAMENT ENTRIES,   *
000120*  AND BALANCE DEPOSITS), PRICES AND VALIDATES EACH REQUEST      *
000130*  AGAINST THE CUSTOMER, STATION, MEMBERSHIP, GAME, TOURNAMENT   *
000140*  AND EXISTING-BOOKING MASTERS, POSTS THE ACCEPTED REQUESTS TO  *
000150*  THE CUSTOMER BALANCE AND THE TRANSACTION FILE, REWRITES THE   *
000160*  CUSTOMER, BOOKING AND TOURNAMENT MASTERS, AND PRINTS THE      *
000170*  REJECTION LIST, CONTROL TOTALS AND DASHBOARD STATISTICS.      *
000180*                                                                *
000190*  THIS RUN ORIGINATED AS THE NIGHTLY POSTING JOB FOR THE        *
000200*  RECREATION HALL BOOKING LEDGER AND WAS CARRIED OVER, FIELD    *
000210*  BY FIELD, WHEN THE CENTER RE-OPENED AS A GAMING CENTER AND    *
000220*  MOVED ITS BOOKS TO RWANDAN FRANCS.                            *
000230*                                                                *
000240*  AMENDMENT HISTORY                                             *
000250*                                                                *
000260*    DATE       BY     REQUEST   DESCRIPTION                     *
000270*    --------   -----  --------  ----------------------------    *
000280*    03/14/91   DK     RH-0101   ORIGINAL RECREATION HALL        *
000290*                                BOOKING LEDGER POSTING RUN.     *
000300*    09/02/91   DK     RH-0118   ADDED CONFLICT CHECK AGAINST    *
000310*                                SAME-DAY STATION BOOKINGS.      *
000320*    02/11/92   MT     RH-0144   ADDED MEMBERSHIP CARD DISCOUNT  *
000330*                                LOOKUP TO THE PRICING STEP.     *
000340*    07/19/93   MT     RH-0177   ADDED LOW-BALANCE WARNING       *
000350*                                THRESHOLD CHECK BEFORE POST.    *
000360*    01/05/95   DK     RH-0210   TOURNAMENT ENTRY FEE POSTING    *
000370*                                ADDED (REQUEST TYPE T).         *
000380*    11/22/96   PN     RH-0233   DEPOSIT POSTING ADDED (TYPE D)  *
000390*                                AND CONTROL TOTALS EXPANDED.    *
000400*    08/30/98   PN     RH-0255   AGE-RESTRICTION CHECK ADDED TO  *
000410*                                TOURNAMENT ENTRY VIA GAME FILE. *
000420*    04/14/99   MT     Y2K-009   WINDOWED THE TWO-DIGIT YEAR     *
000430*                                FROM ACCEPT FROM DATE SO DATE   *
000440*                                COMPARISONS SURVIVE 01/01/2000. *
000450*    02/09/00   MT     RH-0260   VERIFIED Y2K-009 AGAINST A      *
000460*                                FULL CENTURY-ROLLOVER TEST RUN. *
000470*    06/17/02   PN     GC-0301   RENAMED LEDGER TO GAMING CENTER *
000480*                                LAYOUT; ADDED STATION TYPE AND  *
000490*                                NEXT-MAINT-DATE FIELDS.         *
000500*    05/03/05   RH     GC-0348   CONVERTED ALL MONEY FIELDS FROM *
000510*                                U.S. DOLLARS TO RWANDAN FRANCS. *
000520*    10/28/08   RH     GC-0372   ADDED DASHBOARD STATISTICS AND  *
000530*                                THE POSTING SUMMARY SECTION.    *
000540*    03/15/11   PN     GC-0381   ADDED FIELD EDITS ON CUSTOMER   *
000550*                                EMAIL, PHONE AND AGE AND ON     *
000560*                                STATION HOURLY RATE AT LOAD     *
000570*                                TIME; PULLED THE DEBIT/CREDIT/  *
000580*                                REVENUE TOTALS INTO ONE PLACE   *
000590*                                KEYED OFF THE TXN-TYPE 88-LEVELS*
000600*                                INSTEAD OF THREE SEPARATE ADDS. *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.   IBM-370.
000650 OBJECT-COMPUTER.   IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT CARD-FILE       ASSIGN TO CARDFILE
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760
000770     SELECT STATION-FILE    ASSIGN TO STATFILE
000780         ORGANIZATION IS LINE SEQUENTIAL.
000790
000800     SELECT GAME-FILE       ASSIGN TO GAMEFILE
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT TOURNAMENT-FILE ASSIGN TO TOURFILE
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850
000860     SELECT BOOKING-FILE    ASSIGN TO BOOKFILE
000870         ORGANIZATION IS LINE SEQUENTIAL.
000880
000890     SELECT REQUEST-FILE    ASSIGN TO REQFILE
000900         ORGANIZATION IS LINE SEQUENTIAL.
000910
000920     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000930         ORGANIZATION IS LINE SEQUENTIAL.
000940
000950     SELECT REPORT-FILE     ASSIGN TO RPTFILE
000960         ORGANIZATION IS RECORD SEQUENTIAL.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000
001010 FD  CUSTOMER-FILE
001020     LABEL RECORD IS STANDARD
001030     DATA RECORD IS CUST-REC.
001040     COPY GCBCUST.
001050
001060 FD  CARD-FILE
001070     LABEL RECORD IS STANDARD
001080     DATA RECORD IS CARD-REC.
001090     COPY GCBCARD.
001100
001110 FD  STATION-FILE
001120     LABEL RECORD IS STANDARD
001130     DATA RECORD IS STAT-REC.
001140     COPY GCBSTAT.
001150
001160 FD  GAME-FILE
001170     LABEL RECORD IS STANDARD
001180     DATA RECORD IS GAME-REC.
001190     COPY GCBGAME.
001200
001210 FD  TOURNAMENT-FILE
001220     LABEL RECORD IS STANDARD
001230     DATA RECORD IS TOUR-REC.
001240     COPY GCBTOUR.
001250
001260 FD  BOOKING-FILE
001270     LABEL RECORD IS STANDARD
001280     DATA RECORD IS BOOK-REC.
001290     COPY GCBBOOK.
001300
001310 FD  REQUEST-FILE
001320     LABEL RECORD IS STANDARD
001330     DATA RECORD IS REQ-REC.
001340     COPY GCBREQ.
001350
001360 FD  TRANSACTION-FILE
001370     LABEL RECORD IS STANDARD
001380     DATA RECORD IS TXN-REC.
001390     COPY GCBTXN.
001400
001410 FD  REPORT-FILE
001420     LABEL RECORD IS OMITTED
001430     RECORD CONTAINS 132 CHARACTERS
001440     DATA RECORD IS PRTLINE
001450     LINAGE IS 60 WITH FOOTING AT 56.
001460 01  PRTLINE                         PIC X(132).
001470
001480 WORKING-STORAGE SECTION.
001490
001500 01  WS-SWITCHES.
001510     05  WS-MORE-REQUESTS            PIC X(03)    VALUE 'YES'.
001520     05  WS-REJECT-SW                PIC X(03)    VALUE 'NO'.
001530     05  WS-CARD-FOUND-SW            PIC X(03)    VALUE 'NO'.
001540     05  WS-CONFLICT-SW              PIC X(03)    VALUE 'NO'.
001550     05  WS-GAME-FOUND-SW            PIC X(03)    VALUE 'NO'.
001560     05  WS-LOAD-ERR-SW              PIC X(03)    VALUE 'NO'.
001570
001580 01  WS-SUBSCRIPTS COMP.
001590     05  SUB-CUST                    PIC S9(4)    VALUE 0.
001600     05  SUB-CARD                    PIC S9(4)    VALUE 0.
001610     05  SUB-STAT                    PIC S9(4)    VALUE 0.
001620     05  SUB-GAME                    PIC S9(4)    VALUE 0.
001630     05  SUB-TOUR                    PIC S9(4)    VALUE 0.
001640     05  SUB-BOOK                    PIC S9(4)    VALUE 0.
001650     05  WS-CUST-COUNT                PIC S9(4)   VALUE 0.
001660     05  WS-CARD-COUNT                PIC S9(4)   VALUE 0.
001670     05  WS-STAT-COUNT                PIC S9(4)   VALUE 0.
001680     05  WS-GAME-COUNT                PIC S9(4)   VALUE 0.
001690     05  WS-TOUR-COUNT                PIC S9(4)   VALUE 0.
001700     05  WS-BOOK-COUNT                PIC S9(4)   VALUE 0.
001710     05  WS-PCTR                      PIC S9(4)   VALUE 0.
001720
001730 01  WS-CONTROL-TOTALS.
001740     05  WS-REQS-READ                PIC S9(6)  COMP VALUE 0.
001750     05  WS-REQS-ACCEPTED            PIC S9(6)  COMP VALUE 0.
001760     05  WS-REQS-REJECTED            PIC S9(6)  COMP VALUE 0.
001770     05  WS-BOOK-ACCEPTED            PIC S9(6)  COMP VALUE 0.
001780     05  WS-BOOK-REJECTED            PIC S9(6)  COMP VALUE 0.
001790     05  WS-TOUR-ACCEPTED            PIC S9(6)  COMP VALUE 0.
001800     05  WS-TOUR-REJECTED            PIC S9(6)  COMP VALUE 0.
001810     05  WS-DEP-ACCEPTED             PIC S9(6)  COMP VALUE 0.
001820     05  WS-DEP-REJECTED             PIC S9(6)  COMP VALUE 0.
001830     05  WS-TOTAL-CHARGED            PIC S9(8)V99     VALUE 0.
001840     05  WS-TOTAL-DEPOSITS           PIC S9(8)V99     VALUE 0.
001850     05  WS-DATA-EXCEPTIONS          PIC S9(6)  COMP VALUE 0.
001860
001870 01  WS-NEXT-IDS COMP.
001880     05  WS-NEXT-BOOK-ID             PIC 9(8)    VALUE 0.
001890     05  WS-NEXT-TXN-ID              PIC 9(8)    VALUE 0.
001900
001910 01  WS-RUN-DATE-TIME.
001920     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
001930     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
001940         10  WS-RUN-YY               PIC 9(02).
001950         10  WS-RUN-MM               PIC 9(02).
001960         10  WS-RUN-DD               PIC 9(02).
001970     05  WS-RUN-DATE                 PIC 9(08).
001980     05  WS-RUN-DATE-8-PARTS REDEFINES WS-RUN-DATE.
001990         10  WS-RUN-CCYY             PIC 9(04).
002000         10  FILLER                  PIC 9(04).
002010     05  WS-RUN-TIME-HHMMSSHH        PIC 9(08).
002020     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-HHMMSSHH.
002030         10  WS-RUN-TIME              PIC 9(04).
002040         10  FILLER                   PIC 9(04).
002050
002060 01  WS-TIME-BREAKDOWN.
002070     05  WS-HOLD-START-TIME           PIC 9(04).
002080     05  WS-START-TIME-PARTS REDEFINES WS-HOLD-START-TIME.
002090         10  WS-START-HH              PIC 9(02).
002100         10  WS-START-MM              PIC 9(02).
002110     05  WS-HOLD-END-TIME              PIC 9(04).
002120     05  WS-END-TIME-PARTS REDEFINES WS-HOLD-END-TIME.
002130         10  WS-END-HH                PIC 9(02).
002140         10  WS-END-MM                PIC 9(02).
002150     05  WS-START-MINUTES             PIC S9(6) COMP VALUE 0.
002160     05  WS-END-MINUTES               PIC S9(6) COMP VALUE 0.
002170     05  WS-DIFF-MINUTES              PIC S9(6) COMP VALUE 0.
002180
002190 01  WS-PRICING-WORK.
002200     05  WS-DURATION-HOURS           PIC S9(3)V99    VALUE 0.
002210     05  WS-GROSS-AMOUNT             PIC S9(8)V99    VALUE 0.
002220     05  WS-DISCOUNT-AMOUNT          PIC S9(8)V99    VALUE 0.
002230     05  WS-TOTAL-AMOUNT             PIC S9(8)V99    VALUE 0.
002240     05  WS-CUST-AGE                 PIC S9(3)  COMP VALUE 0.
002250     05  WS-PROJECTED-BALANCE        PIC S9(8)V99    VALUE 0.
002260
002270 01  WS-MESSAGE-AREA.
002280     05  WS-REJECT-MSG               PIC X(48)   VALUE SPACES.
002290     05  WS-LOAD-ERR-MSG             PIC X(48)   VALUE SPACES.
002300
002310******************************************************************
002320* 1310/1510 FIELD-EDIT WORK AREA - TECHNICAL VALIDATION RULES     *
002330* AGAINST CUSTOMER AND STATION MASTER FIELDS AT LOAD TIME (SEE    *
002340* 1310-VALIDATE-CUSTOMER AND 1510-VALIDATE-STATION BELOW).        *
002350******************************************************************
002360 01  WS-EDIT-WORK.
002370     05  WS-EMAIL-LOCAL              PIC X(40)   VALUE SPACES.
002380     05  WS-EMAIL-DOMAIN             PIC X(40)   VALUE SPACES.
002390     05  WS-EMAIL-DOM-NAME           PIC X(40)   VALUE SPACES.
002400     05  WS-EMAIL-DOM-EXT            PIC X(40)   VALUE SPACES.
002410     05  WS-PHONE-CORE               PIC X(09)   VALUE SPACES.
002420     05  WS-AT-COUNT                 PIC S9(3)  COMP VALUE 0.
002430     05  WS-LOAD-AGE                 PIC S9(3)  COMP VALUE 0.
002440
002450******************************************************************
002460* CUSTOMER MASTER TABLE - LOADED FROM CUSTFILE AT 1300-LOAD-     *
002470* CUSTOMERS, REWRITTEN AT 3100-REWRITE-CUSTOMERS AFTER BALANCE   *
002480* AND HOURS-PLAYED HAVE BEEN POSTED.                             *
002490******************************************************************
002500 01  CUSTOMER-TABLE.
002510     05  CUST-TAB-ENTRY OCCURS 500 TIMES.
002520         10  T-CUST-ID               PIC 9(08).
002530         10  T-CUST-FIRST-NAME       PIC X(20).
002540         10  T-CUST-LAST-NAME        PIC X(20).
002550         10  T-CUST-EMAIL            PIC X(40).
002560         10  T-CUST-PHONE            PIC X(13).
002570         10  T-CUST-GENDER           PIC X(01).
002580         10  T-CUST-DOB              PIC 9(08).
002590         10  T-CUST-DOB-PARTS REDEFINES T-CUST-DOB.
002600             15  T-CUST-DOB-YYYY     PIC 9(04).
002610             15  FILLER              PIC 9(04).
002620         10  T-CUST-BALANCE          PIC S9(8)V99.
002630         10  T-CUST-HOURS            PIC 9(06).
002640         10  T-CUST-CARD-ID          PIC 9(08).
002650
002660******************************************************************
002670* MEMBERSHIP CARD TABLE - LOADED FROM CARDFILE AT 1400-LOAD-     *
002680* CARDS.  LOOKED UP BY CUSTOMER ID, NOT BY CARD ID.              *
002690******************************************************************
002700 01  CARD-TABLE.
002710     05  CARD-TAB-ENTRY OCCURS 500 TIMES.
002720         10  T-CARD-CUST-ID          PIC 9(08).
002730         10  T-CARD-TYPE             PIC X(08).
002740         10  T-CARD-DISCOUNT-PCT     PIC 9(3)V99.
002750         10  T-CARD-EXPIRY-DATE      PIC 9(08).
002760         10  T-CARD-ACTIVE-FLAG      PIC X(01).
002770
002780******************************************************************
002790* STATION TABLE - LOADED FROM STATFILE AT 1500-LOAD-STATIONS.    *
002800******************************************************************
002810 01  STATION-TABLE.
002820     05  STAT-TAB-ENTRY OCCURS 100 TIMES.
002830         10  T-STAT-ID               PIC 9(08).
002840         10  T-STAT-NAME             PIC X(20).
002850         10  T-STAT-HOURLY-RATE      PIC S9(6)V99.
002860         10  T-STAT-STATUS           PIC X(12).
002870
002880******************************************************************
002890* GAME TABLE - LOADED FROM GAMEFILE AT 1600-LOAD-GAMES.  USED    *
002900* ONLY TO CARRY THE MINIMUM-AGE RULE INTO TOURNAMENT ENTRY.      *
002910******************************************************************
002920 01  GAME-TABLE.
002930     05  GAME-TAB-ENTRY OCCURS 200 TIMES.
002940         10  T-GAME-ID               PIC 9(08).
002950         10  T-GAME-MIN-AGE          PIC 9(03).
002960
002970******************************************************************
002980* TOURNAMENT TABLE - LOADED FROM TOURFILE AT 1700-LOAD-          *
002990* TOURNAMENTS, REWRITTEN AT 3300-REWRITE-TOURNAMENTS AFTER       *
003000* CURRENT-PARTICIPANTS HAS BEEN UPDATED.                         *
003010******************************************************************
003020 01  TOURNAMENT-TABLE.
003030     05  TOUR-TAB-ENTRY OCCURS 100 TIMES.
003040         10  T-TOUR-ID               PIC 9(08).
003050         10  T-TOUR-GAME-ID          PIC 9(08).
003060         10  T-TOUR-START-DATE       PIC 9(08).
003070         10  T-TOUR-REG-DEADLINE     PIC 9(08).
003080         10  T-TOUR-ENTRY-FEE        PIC S9(8)V99.
003090         10  T-TOUR-MAX-PARTS        PIC 9(04).
003100         10  T-TOUR-CUR-PARTS        PIC 9(04).
003110         10  T-TOUR-STATUS           PIC X(18).
003120
003130******************************************************************
003140* BOOKING TABLE - LOADED FROM BOOKFILE AT 1800-LOAD-BOOKINGS AND *
003150* GROWN IN PLACE AS EACH NEW BOOKING IS ACCEPTED.  THIS TABLE IS *
003160* THE CONFLICT-CHECK SOURCE AND IS REWRITTEN IN FULL AT          *
003170* 3200-REWRITE-BOOKINGS.                                        *
003180******************************************************************
003190 01  BOOKING-TABLE.
003200     05  BOOK-TAB-ENTRY OCCURS 2000 TIMES.
003210         10  T-BOOK-ID               PIC 9(08).
003220         10  T-BOOK-CUST-ID          PIC 9(08).
003230         10  T-BOOK-STAT-ID          PIC 9(08).
003240         10  T-BOOK-DATE             PIC 9(08).
003250         10  T-BOOK-START-TIME       PIC 9(04).
003260         10  T-BOOK-END-TIME         PIC 9(04).
003270         10  T-BOOK-DURATION         PIC S9(3)V99.
003280         10  T-BOOK-AMOUNT           PIC S9(8)V99.
003290         10  T-BOOK-STATUS           PIC X(10).
003300             88  T-BOOK-BLOCKS-CONFLICT  VALUE 'PENDING'
003310                                           'CONFIRMED' 'ONGOING'.
003320
003330 01  DASHBOARD-STATS.
003340     05  WS-DASH-CUSTOMERS           PIC S9(6)  COMP VALUE 0.
003350     05  WS-DASH-BOOKINGS            PIC S9(6)  COMP VALUE 0.
003360     05  WS-DASH-AVAIL-STATIONS      PIC S9(6)  COMP VALUE 0.
003370     05  WS-DASH-UPCOMING-TOURS      PIC S9(6)  COMP VALUE 0.
003380     05  WS-DASH-TODAYS-BOOKINGS     PIC S9(6)  COMP VALUE 0.
003390     05  WS-DASH-TOTAL-REVENUE       PIC S9(10)V99   VALUE 0.
003400
003410******************************************************************
003420* REJECTION DETAIL LINE AND REPORT HEADINGS - FIRST-FAILURE      *
003430* VALIDATION MESSAGES ARE MOVED TO WS-REJECT-MSG ABOVE AND       *
003440* CARRIED ONTO THIS LINE BY 9000-WRITE-REJECTION.                *
003450******************************************************************
003460 01  RPT-TITLE-LINE.
003470     05  FILLER                      PIC X(08)   VALUE 'GCB01'.
003480     05  FILLER                      PIC X(12)   VALUE ' '.
003490     05  FILLER                      PIC X(32)   VALUE
003500                               'GAMING CENTER POSTING EXCEPTIONS'.
003510     05  FILLER                      PIC X(68)   VALUE ' '.
003520     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
003530     05  O-PCTR                      PIC Z9.
003540
003550 01  RPT-COLUMN-LINE.
003560     05  FILLER                      PIC X(05)   VALUE 'TYPE '.
003570     05  FILLER                      PIC X(10)   VALUE 'CUSTOMER  '.
003580     05  FILLER                      PIC X(48)   VALUE 'REASON REJECTED'.
003590     05  FILLER                      PIC X(69)   VALUE ' '.
003600
003610 01  RPT-DETAIL-LINE.
003620     05  O-RPT-TYPE                  PIC X(05).
003630     05  O-RPT-CUST-ID               PIC 9(08).
003640     05  FILLER                      PIC X(02)   VALUE ' '.
003650     05  O-RPT-REASON                PIC X(48).
003660     05  FILLER                      PIC X(69)   VALUE ' '.
003670
003680 01  RPT-BLANK-LINE.
003690     05  FILLER                      PIC X(132)  VALUE ' '.
003700
003710******************************************************************
003720* POSTING SUMMARY / DASHBOARD LINES - PRINTED AT 3500.           *
003730******************************************************************
003740 01  SUM-HEADING-LINE.
003750     05  FILLER                      PIC X(30)   VALUE
003760                                 'POSTING SUMMARY AND DASHBOARD'.
003770     05  FILLER                      PIC X(102)  VALUE ' '.
003780
003790 01  SUM-DETAIL-LINE.
003800     05  O-SUM-LABEL                 PIC X(40).
003810     05  O-SUM-VALUE                 PIC ZZZ,ZZZ,ZZ9.99-.
003820     05  FILLER                      PIC X(80)   VALUE ' '.
003830
003840 PROCEDURE DIVISION.
003850
003860 0000-MAIN.
003870     PERFORM 1000-INITIALIZE.
003880     PERFORM 2000-PROCESS-REQUESTS
003890         UNTIL WS-MORE-REQUESTS = 'NO'.
003900     PERFORM 3000-CLOSING.
003910     STOP RUN.
003920
003930 1000-INITIALIZE.
003940     PERFORM 1100-GET-RUN-DATE.
003950     PERFORM 1200-OPEN-INPUT-FILES.
003960     PERFORM 1300-LOAD-CUSTOMERS THRU 1300-EXIT.
003970     PERFORM 1400-LOAD-CARDS THRU 1400-EXIT.
003980     PERFORM 1500-LOAD-STATIONS THRU 1500-EXIT.
003990     PERFORM 1600-LOAD-GAMES THRU 1600-EXIT.
004000     PERFORM 1700-LOAD-TOURNAMENTS THRU 1700-EXIT.
004010     PERFORM 1800-LOAD-BOOKINGS THRU 1800-EXIT.
004020     OPEN OUTPUT TRANSACTION-FILE.
004030     OPEN OUTPUT REPORT-FILE.
004040     PERFORM 9100-HEADINGS.
004050     PERFORM 9800-READ-NEXT-REQUEST.
004060
004070 1100-GET-RUN-DATE.
004080*    WINDOWED PER Y2K-009 - A TWO DIGIT YEAR BELOW 50 IS 20XX,   *
004090*    50 AND ABOVE IS 19XX.  SEE AMENDMENT HISTORY ABOVE.         *
004100     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
004110     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
004120     IF WS-RUN-YY < 50
004130         MOVE 20 TO WS-RUN-CCYY(1:2)
004140     ELSE
004150         MOVE 19 TO WS-RUN-CCYY(1:2)
004160     END-IF.
004170     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
004180     MOVE WS-RUN-MM TO WS-RUN-DATE(5:2).
004190     MOVE WS-RUN-DD TO WS-RUN-DATE(7:2).
004200
004210 1200-OPEN-INPUT-FILES.
004220     OPEN INPUT CUSTOMER-FILE.
004230     OPEN INPUT CARD-FILE.
004240     OPEN INPUT STATION-FILE.
004250     OPEN INPUT GAME-FILE.
004260     OPEN INPUT TOURNAMENT-FILE.
004270     OPEN INPUT BOOKING-FILE.
004280     OPEN INPUT REQUEST-FILE.
004290
004300 1300-LOAD-CUSTOMERS.
004310     READ CUSTOMER-FILE
004320         AT END
004330             GO TO 1300-EXIT.
004340     ADD 1 TO WS-CUST-COUNT.
004350     MOVE CUST-ID            TO T-CUST-ID(WS-CUST-COUNT).
004360     MOVE CUST-FIRST-NAME    TO T-CUST-FIRST-NAME(WS-CUST-COUNT).
004370     MOVE CUST-LAST-NAME     TO T-CUST-LAST-NAME(WS-CUST-COUNT).
004380     MOVE CUST-EMAIL         TO T-CUST-EMAIL(WS-CUST-COUNT).
004390     MOVE CUST-PHONE         TO T-CUST-PHONE(WS-CUST-COUNT).
004400     MOVE CUST-GENDER        TO T-CUST-GENDER(WS-CUST-COUNT).
004410     MOVE CUST-DATE-OF-BIRTH TO T-CUST-DOB(WS-CUST-COUNT).
004420     MOVE CUST-ACCOUNT-BALANCE
004430                              TO T-CUST-BALANCE(WS-CUST-COUNT).
004440     MOVE CUST-TOTAL-HOURS-PLAYED
004450                              TO T-CUST-HOURS(WS-CUST-COUNT).
004460     MOVE CUST-MEMBERSHIP-CARD-ID
004470                              TO T-CUST-CARD-ID(WS-CUST-COUNT).
004480     PERFORM 1310-VALIDATE-CUSTOMER.
004490     GO TO 1300-LOAD-CUSTOMERS.
004500 1300-EXIT.
004510     CLOSE CUSTOMER-FILE.
004520
004530******************************************************************
004540* 1310 - FIVE TECHNICAL EDITS AGAINST THE MASTER CUSTOMER RECORD  *
004550* (REQUEST GC-0381).  FIRST EDIT FAILED WINS, LIKE THE REQUEST    *
004560* VALIDATIONS BELOW AT 2230/2530 - BUT A BAD MASTER FIELD ONLY    *
004570* GETS LOGGED TO THE EXCEPTIONS REPORT, NOT REJECTED FROM THE     *
004580* TABLE; THE CUSTOMER STILL HAS TO BE BOOKABLE EVEN IF HIS OWN    *
004590* MASTER RECORD NEEDS CLEANUP.                                   *
004600******************************************************************
004610 1310-VALIDATE-CUSTOMER.
004620     MOVE 'NO' TO WS-LOAD-ERR-SW.
004630     IF CUST-FIRST-NAME = SPACES
004640         MOVE 'YES' TO WS-LOAD-ERR-SW
004650         MOVE 'CUSTOMER FIRST NAME IS BLANK' TO WS-LOAD-ERR-MSG.
004660     IF WS-LOAD-ERR-SW = 'NO'
004670         IF CUST-LAST-NAME = SPACES
004680             MOVE 'YES' TO WS-LOAD-ERR-SW
004690             MOVE 'CUSTOMER LAST NAME IS BLANK' TO WS-LOAD-ERR-MSG.
004700     IF WS-LOAD-ERR-SW = 'NO'
004710         PERFORM 1311-VALIDATE-EMAIL.
004720     IF WS-LOAD-ERR-SW = 'NO'
004730         PERFORM 1312-VALIDATE-PHONE.
004740     IF WS-LOAD-ERR-SW = 'NO'
004750         PERFORM 1313-VALIDATE-AGE.
004760     IF WS-LOAD-ERR-SW = 'YES'
004770         MOVE CUST-ID TO O-RPT-CUST-ID
004780         MOVE 'DATA ' TO O-RPT-TYPE
004790         MOVE WS-LOAD-ERR-MSG TO O-RPT-REASON
004800         ADD 1 TO WS-DATA-EXCEPTIONS
004810         WRITE PRTLINE FROM RPT-DETAIL-LINE
004820             AFTER ADVANCING 1 LINE
004830                 AT EOP
004840                     PERFORM 9100-HEADINGS.
004850
004860******************************************************************
004870* 1311 - EMAIL FORMAT: ONE '@', SOMETHING ON BOTH SIDES OF IT,    *
004880* AND A DOT-EXTENSION OF AT LEAST TWO LETTERS ON THE DOMAIN SIDE. *
004890******************************************************************
004900 1311-VALIDATE-EMAIL.
004910     IF CUST-EMAIL = SPACES
004920         MOVE 'YES' TO WS-LOAD-ERR-SW
004930         MOVE 'CUSTOMER EMAIL IS BLANK' TO WS-LOAD-ERR-MSG
004940         GO TO 1311-EXIT.
004950     MOVE 0 TO WS-AT-COUNT.
004960     INSPECT CUST-EMAIL TALLYING WS-AT-COUNT FOR ALL '@'.
004970     IF WS-AT-COUNT NOT = 1
004980         MOVE 'YES' TO WS-LOAD-ERR-SW
004990         MOVE 'CUSTOMER EMAIL FORMAT IS INVALID' TO WS-LOAD-ERR-MSG
005000         GO TO 1311-EXIT.
005010     MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
005020     UNSTRING CUST-EMAIL DELIMITED BY '@'
005030         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
005040     IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
005050         MOVE 'YES' TO WS-LOAD-ERR-SW
005060         MOVE 'CUSTOMER EMAIL FORMAT IS INVALID' TO WS-LOAD-ERR-MSG
005070         GO TO 1311-EXIT.
005080     MOVE SPACES TO WS-EMAIL-DOM-NAME WS-EMAIL-DOM-EXT.
005090     UNSTRING WS-EMAIL-DOMAIN DELIMITED BY '.'
005100         INTO WS-EMAIL-DOM-NAME WS-EMAIL-DOM-EXT.
005110     IF WS-EMAIL-DOM-NAME = SPACES OR WS-EMAIL-DOM-EXT = SPACES
005120         OR WS-EMAIL-DOM-EXT(2:1) = SPACE
005130         MOVE 'YES' TO WS-LOAD-ERR-SW
005140         MOVE 'CUSTOMER EMAIL FORMAT IS INVALID' TO WS-LOAD-ERR-MSG.
005150 1311-EXIT.
005160     EXIT.
005170
005180******************************************************************
005190* 1312 - PHONE FORMAT: OPTIONAL +250/250/0 PREFIX, THEN A 7       *
005200* FOLLOWED BY EIGHT DIGITS (RWANDAN MOBILE NUMBERING).            *
005210******************************************************************
005220 1312-VALIDATE-PHONE.
005230     IF CUST-PHONE = SPACES
005240         MOVE 'YES' TO WS-LOAD-ERR-SW
005250         MOVE 'CUSTOMER PHONE NUMBER IS BLANK' TO WS-LOAD-ERR-MSG
005260         GO TO 1312-EXIT.
005270     MOVE SPACES TO WS-PHONE-CORE.
005280     EVALUATE TRUE
005290         WHEN CUST-PHONE(1:4) = '+250'
005300             MOVE CUST-PHONE(5:9) TO WS-PHONE-CORE
005310         WHEN CUST-PHONE(1:3) = '250'
005320             MOVE CUST-PHONE(4:9) TO WS-PHONE-CORE
005330         WHEN CUST-PHONE(1:1) = '0'
005340             MOVE CUST-PHONE(2:9) TO WS-PHONE-CORE
005350         WHEN OTHER
005360             MOVE CUST-PHONE(1:9) TO WS-PHONE-CORE
005370     END-EVALUATE.
005380     IF WS-PHONE-CORE(1:1) NOT = '7'
005390         OR WS-PHONE-CORE(2:8) NOT NUMERIC
005400         MOVE 'YES' TO WS-LOAD-ERR-SW
005410         MOVE 'CUSTOMER PHONE NUMBER FORMAT IS INVALID'
005420                              TO WS-LOAD-ERR-MSG.
005430 1312-EXIT.
005440     EXIT.
005450
005460******************************************************************
005470* 1313 - REQUIRED-FIELD RANGE CHECK ON AGE: 1 TO 150 YEARS.       *
005480******************************************************************
005490 1313-VALIDATE-AGE.
005500     COMPUTE WS-LOAD-AGE =
005510         WS-RUN-CCYY - T-CUST-DOB-YYYY(WS-CUST-COUNT).
005520     IF WS-LOAD-AGE < 1 OR WS-LOAD-AGE > 150
005530         MOVE 'YES' TO WS-LOAD-ERR-SW
005540         MOVE 'CUSTOMER AGE IS OUTSIDE THE 1-150 RANGE'
005550                              TO WS-LOAD-ERR-MSG.
005560
005570 1400-LOAD-CARDS.
005580     READ CARD-FILE
005590         AT END
005600             GO TO 1400-EXIT.
005610     ADD 1 TO WS-CARD-COUNT.
005620     MOVE CARD-CUST-ID       TO T-CARD-CUST-ID(WS-CARD-COUNT).
005630     MOVE CARD-MEMBERSHIP-TYPE
005640                             TO T-CARD-TYPE(WS-CARD-COUNT).
005650     MOVE CARD-DISCOUNT-PCT  TO T-CARD-DISCOUNT-PCT(WS-CARD-COUNT).
005660     MOVE CARD-EXPIRY-DATE   TO T-CARD-EXPIRY-DATE(WS-CARD-COUNT).
005670     MOVE CARD-ACTIVE-FLAG   TO T-CARD-ACTIVE-FLAG(WS-CARD-COUNT).
005680     GO TO 1400-LOAD-CARDS.
005690 1400-EXIT.
005700     CLOSE CARD-FILE.
005710
005720 1500-LOAD-STATIONS.
005730     READ STATION-FILE
005740         AT END
005750             GO TO 1500-EXIT.
005760     ADD 1 TO WS-STAT-COUNT.
005770     MOVE STAT-ID            TO T-STAT-ID(WS-STAT-COUNT).
005780     MOVE STAT-NAME          TO T-STAT-NAME(WS-STAT-COUNT).
005790     MOVE STAT-HOURLY-RATE   TO T-STAT-HOURLY-RATE(WS-STAT-COUNT).
005800     MOVE STAT-STATUS        TO T-STAT-STATUS(WS-STAT-COUNT).
005810     PERFORM 1510-VALIDATE-STATION.
005820     GO TO 1500-LOAD-STATIONS.
005830 1500-EXIT.
005840     CLOSE STATION-FILE.
005850
005860******************************************************************
005870* 1510 - NUMERIC-RANGE EDIT ON THE STATION'S HOURLY RATE: MUST BE *
005880* GREATER THAN ZERO AND NOT OVER 100000 RWF (REQUEST GC-0381).   *
005890* LOGGED TO THE EXCEPTIONS REPORT THE SAME WAY AS A BAD CUSTOMER *
005900* MASTER FIELD AT 1310 ABOVE - THE STATION STILL LOADS.          *
005910******************************************************************
005920 1510-VALIDATE-STATION.
005930     MOVE 'NO' TO WS-LOAD-ERR-SW.
005940     IF T-STAT-HOURLY-RATE(WS-STAT-COUNT) NOT > 0
005950         OR T-STAT-HOURLY-RATE(WS-STAT-COUNT) > 100000
005960         MOVE 'YES' TO WS-LOAD-ERR-SW
005970         MOVE 'STATION HOURLY RATE IS OUTSIDE THE 0-100000 RANGE'
005980                              TO WS-LOAD-ERR-MSG.
005990     IF WS-LOAD-ERR-SW = 'YES'
006000         MOVE T-STAT-ID(WS-STAT-COUNT) TO O-RPT-CUST-ID
006010         MOVE 'DATA ' TO O-RPT-TYPE
006020         MOVE WS-LOAD-ERR-MSG TO O-RPT-REASON
006030         ADD 1 TO WS-DATA-EXCEPTIONS
006040         WRITE PRTLINE FROM RPT-DETAIL-LINE
006050             AFTER ADVANCING 1 LINE
006060                 AT EOP
006070                     PERFORM 9100-HEADINGS.
006080
006090 1600-LOAD-GAMES.
006100     READ GAME-FILE
006110         AT END
006120             GO TO 1600-EXIT.
006130     ADD 1 TO WS-GAME-COUNT.
006140     MOVE GAME-ID             TO T-GAME-ID(WS-GAME-COUNT).
006150     MOVE GAME-MIN-AGE-REQUIREMENT
006160                              TO T-GAME-MIN-AGE(WS-GAME-COUNT).
006170     GO TO 1600-LOAD-GAMES.
006180 1600-EXIT.
006190     CLOSE GAME-FILE.
006200
006210 1700-LOAD-TOURNAMENTS.
006220     READ TOURNAMENT-FILE
006230         AT END
006240             GO TO 1700-EXIT.
006250     ADD 1 TO WS-TOUR-COUNT.
006260     MOVE TOUR-ID             TO T-TOUR-ID(WS-TOUR-COUNT).
006270     MOVE TOUR-GAME-ID        TO T-TOUR-GAME-ID(WS-TOUR-COUNT).
006280     MOVE TOUR-START-DATE     TO T-TOUR-START-DATE(WS-TOUR-COUNT).
006290     MOVE TOUR-REG-DEADLINE   TO T-TOUR-REG-DEADLINE(WS-TOUR-COUNT).
006300     MOVE TOUR-ENTRY-FEE      TO T-TOUR-ENTRY-FEE(WS-TOUR-COUNT).
006310     MOVE TOUR-MAX-PARTICIPANTS
006320                              TO T-TOUR-MAX-PARTS(WS-TOUR-COUNT).
006330     MOVE TOUR-CURRENT-PARTICIPANTS
006340                              TO T-TOUR-CUR-PARTS(WS-TOUR-COUNT).
006350     MOVE TOUR-STATUS         TO T-TOUR-STATUS(WS-TOUR-COUNT).
006360     GO TO 1700-LOAD-TOURNAMENTS.
006370 1700-EXIT.
006380     CLOSE TOURNAMENT-FILE.
006390     MOVE 0 TO WS-NEXT-TXN-ID.
006400
006410 1800-LOAD-BOOKINGS.
006420     READ BOOKING-FILE
006430         AT END
006440             GO TO 1800-EXIT.
006450     ADD 1 TO WS-BOOK-COUNT.
006460     MOVE BOOK-ID             TO T-BOOK-ID(WS-BOOK-COUNT).
006470     MOVE BOOK-CUST-ID        TO T-BOOK-CUST-ID(WS-BOOK-COUNT).
006480     MOVE BOOK-STAT-ID        TO T-BOOK-STAT-ID(WS-BOOK-COUNT).
006490     MOVE BOOK-DATE           TO T-BOOK-DATE(WS-BOOK-COUNT).
006500     MOVE BOOK-START-TIME     TO T-BOOK-START-TIME(WS-BOOK-COUNT).
006510     MOVE BOOK-END-TIME       TO T-BOOK-END-TIME(WS-BOOK-COUNT).
006520     MOVE BOOK-DURATION-HOURS TO T-BOOK-DURATION(WS-BOOK-COUNT).
006530     MOVE BOOK-TOTAL-AMOUNT   TO T-BOOK-AMOUNT(WS-BOOK-COUNT).
006540     MOVE BOOK-STATUS         TO T-BOOK-STATUS(WS-BOOK-COUNT).
006550     IF T-BOOK-ID(WS-BOOK-COUNT) NOT < WS-NEXT-BOOK-ID
006560         COMPUTE WS-NEXT-BOOK-ID = T-BOOK-ID(WS-BOOK-COUNT) + 1.
006570     GO TO 1800-LOAD-BOOKINGS.
006580 1800-EXIT.
006590     CLOSE BOOKING-FILE.
006600
006610******************************************************************
006620* 2000 SERIES - MAIN REQUEST PROCESSING LOOP (BATCH FLOW STEP 2) *
006630******************************************************************
006640 2000-PROCESS-REQUESTS.
006650     ADD 1 TO WS-REQS-READ.
006660     EVALUATE TRUE
006670         WHEN REQ-IS-BOOKING
006680             PERFORM 2200-PROCESS-BOOKING-REQ
006690         WHEN REQ-IS-TOURNAMENT
006700             PERFORM 2500-PROCESS-TOURNEY-REQ
006710         WHEN REQ-IS-DEPOSIT
006720             PERFORM 2700-PROCESS-DEPOSIT-REQ
006730         WHEN OTHER
006740             MOVE 'UNKNOWN REQUEST TYPE - RECORD IGNORED'
006750                              TO WS-REJECT-MSG
006760             MOVE '?' TO O-RPT-TYPE
006770             ADD 1 TO WS-REQS-REJECTED
006780             PERFORM 9000-WRITE-REJECTION
006790     END-EVALUATE.
006800     PERFORM 9800-READ-NEXT-REQUEST.
006810
006820******************************************************************
006830* 2200 SERIES - TYPE B, STATION BOOKING REQUEST                  *
006840******************************************************************
006850 2200-PROCESS-BOOKING-REQ.
006860     MOVE 'NO' TO WS-REJECT-SW.
006870     PERFORM 2210-FIND-CUSTOMER.
006880     PERFORM 2220-FIND-STATION.
006890     IF WS-REJECT-SW = 'NO'
006900         PERFORM 2230-VALIDATE-BOOKING THRU 2230-EXIT.
006910     IF WS-REJECT-SW = 'NO'
006920         PERFORM 2240-CALC-DURATION-AND-AMOUNT
006930         PERFORM 2260-CHECK-BALANCE.
006940     IF WS-REJECT-SW = 'NO'
006950         PERFORM 2270-POST-BOOKING
006960         ADD 1 TO WS-BOOK-ACCEPTED
006970         ADD 1 TO WS-REQS-ACCEPTED
006980     ELSE
006990         MOVE 'BKNG ' TO O-RPT-TYPE
007000         ADD 1 TO WS-BOOK-REJECTED
007010         ADD 1 TO WS-REQS-REJECTED
007020         PERFORM 9000-WRITE-REJECTION.
007030
007040 2210-FIND-CUSTOMER.
007050     MOVE 1 TO SUB-CUST.
007060 2211-FIND-CUSTOMER-LOOP.
007070     IF SUB-CUST > WS-CUST-COUNT
007080         GO TO 2210-FIND-CUSTOMER-DONE.
007090     IF T-CUST-ID(SUB-CUST) = REQ-CUST-ID
007100         GO TO 2210-FIND-CUSTOMER-DONE.
007110     ADD 1 TO SUB-CUST.
007120     GO TO 2211-FIND-CUSTOMER-LOOP.
007130 2210-FIND-CUSTOMER-DONE.
007140     IF SUB-CUST > WS-CUST-COUNT
007150         MOVE 'YES' TO WS-REJECT-SW
007160         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-MSG.
007170
007180 2220-FIND-STATION.
007190     MOVE 1 TO SUB-STAT.
007200 2221-FIND-STATION-LOOP.
007210     IF SUB-STAT > WS-STAT-COUNT
007220         GO TO 2220-FIND-STATION-DONE.
007230     IF T-STAT-ID(SUB-STAT) = REQ-STAT-ID
007240         GO TO 2220-FIND-STATION-DONE.
007250     ADD 1 TO SUB-STAT.
007260     GO TO 2221-FIND-STATION-LOOP.
007270 2220-FIND-STATION-DONE.
007280     IF SUB-STAT > WS-STAT-COUNT
007290         MOVE 'YES' TO WS-REJECT-SW
007300         MOVE 'STATION NOT FOUND' TO WS-REJECT-MSG.
007310
007320******************************************************************
007330* VALIDATIONS ARE CHECKED IN THE ORDER BELOW - THE FIRST ONE     *
007340* THAT FAILS WINS AND SENDS CONTROL TO 2230-EXIT.                *
007350******************************************************************
007360 2230-VALIDATE-BOOKING.
007370     MOVE 'NO' TO WS-REJECT-SW.
007380     IF REQ-BOOKING-DATE < WS-RUN-DATE
007390         MOVE 'YES' TO WS-REJECT-SW
007400         MOVE 'BOOKING DATE IS IN THE PAST' TO WS-REJECT-MSG
007410         GO TO 2230-EXIT.
007420     IF REQ-BOOKING-DATE = WS-RUN-DATE
007430             AND REQ-START-TIME < WS-RUN-TIME
007440         MOVE 'YES' TO WS-REJECT-SW
007450         MOVE 'START TIME IS BEFORE CURRENT TIME' TO WS-REJECT-MSG
007460         GO TO 2230-EXIT.
007470     IF REQ-START-TIME NOT < REQ-END-TIME
007480         MOVE 'YES' TO WS-REJECT-SW
007490         MOVE 'START TIME IS NOT BEFORE END TIME' TO WS-REJECT-MSG
007500         GO TO 2230-EXIT.
007510     PERFORM 2231-CHECK-MEMBERSHIP.
007520     IF WS-REJECT-SW = 'YES'
007530         GO TO 2230-EXIT.
007540     PERFORM 2250-CHECK-CONFLICT.
007550     IF WS-CONFLICT-SW = 'YES'
007560         MOVE 'YES' TO WS-REJECT-SW
007570         MOVE 'STATION ALREADY BOOKED FOR THAT TIME'
007580                                  TO WS-REJECT-MSG
007590         GO TO 2230-EXIT.
007600 2230-EXIT.
007610     EXIT.
007620
007630 2231-CHECK-MEMBERSHIP.
007640     MOVE 'NO' TO WS-CARD-FOUND-SW.
007650     MOVE 1 TO SUB-CARD.
007660 2232-CHECK-MEMBERSHIP-LOOP.
007670     IF SUB-CARD > WS-CARD-COUNT
007680         GO TO 2231-CHECK-MEMBERSHIP-DONE.
007690     IF T-CARD-CUST-ID(SUB-CARD) = REQ-CUST-ID
007700         GO TO 2231-CHECK-MEMBERSHIP-DONE.
007710     ADD 1 TO SUB-CARD.
007720     GO TO 2232-CHECK-MEMBERSHIP-LOOP.
007730 2231-CHECK-MEMBERSHIP-DONE.
007740     IF SUB-CARD > WS-CARD-COUNT
007750         MOVE 'NO' TO WS-CARD-FOUND-SW
007760     ELSE
007770         MOVE 'YES' TO WS-CARD-FOUND-SW
007780         IF T-CARD-ACTIVE-FLAG(SUB-CARD) = 'N'
007790              OR T-CARD-EXPIRY-DATE(SUB-CARD) < WS-RUN-DATE
007800             MOVE 'YES' TO WS-REJECT-SW
007810             MOVE 'MEMBERSHIP CARD EXPIRED OR INACTIVE'
007820                                  TO WS-REJECT-MSG.
007830
007840******************************************************************
007850* 2240 - PRICING ENGINE: DURATION-HOURS = MINUTES / 60 ROUNDED,  *
007860* TOTAL = RATE * DURATION, LESS MEMBERSHIP DISCOUNT IF VALID.    *
007870******************************************************************
007880 2240-CALC-DURATION-AND-AMOUNT.
007890     MOVE REQ-START-TIME TO WS-HOLD-START-TIME.
007900     MOVE REQ-END-TIME   TO WS-HOLD-END-TIME.
007910     COMPUTE WS-START-MINUTES = WS-START-HH * 60 + WS-START-MM.
007920     COMPUTE WS-END-MINUTES   = WS-END-HH * 60 + WS-END-MM.
007930     COMPUTE WS-DIFF-MINUTES  = WS-END-MINUTES - WS-START-MINUTES.
007940     COMPUTE WS-DURATION-HOURS ROUNDED = WS-DIFF-MINUTES / 60.
007950     COMPUTE WS-GROSS-AMOUNT ROUNDED =
007960         T-STAT-HOURLY-RATE(SUB-STAT) * WS-DURATION-HOURS.
007970     MOVE WS-GROSS-AMOUNT TO WS-TOTAL-AMOUNT.
007980     IF WS-CARD-FOUND-SW = 'YES'
007990             AND T-CARD-ACTIVE-FLAG(SUB-CARD) = 'Y'
008000             AND T-CARD-EXPIRY-DATE(SUB-CARD) NOT < WS-RUN-DATE
008010         COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
008020             WS-GROSS-AMOUNT * T-CARD-DISCOUNT-PCT(SUB-CARD) / 100
008030         COMPUTE WS-TOTAL-AMOUNT ROUNDED =
008040             WS-GROSS-AMOUNT - WS-DISCOUNT-AMOUNT
008050     ELSE
008060         MOVE 0 TO WS-DISCOUNT-AMOUNT.
008070
008080******************************************************************
008090* 2250 - CONFLICT CHECK: SAME STATION AND DATE, ANY EXISTING     *
008100* BOOKING WHOSE STATUS BLOCKS CONFLICT, AND WHOSE TIME WINDOW    *
008110* OVERLAPS THE NEW REQUEST PER THE THREE-PART OVERLAP TEST.      *
008120******************************************************************
008130 2250-CHECK-CONFLICT.
008140     MOVE 'NO' TO WS-CONFLICT-SW.
008150     PERFORM 2251-TEST-ONE-BOOKING
008160         VARYING SUB-BOOK FROM 1 BY 1
008170             UNTIL SUB-BOOK > WS-BOOK-COUNT
008180                OR WS-CONFLICT-SW = 'YES'.
008190
008200 2251-TEST-ONE-BOOKING.
008210     IF T-BOOK-STAT-ID(SUB-BOOK) = REQ-STAT-ID
008220             AND T-BOOK-DATE(SUB-BOOK) = REQ-BOOKING-DATE
008230             AND T-BOOK-BLOCKS-CONFLICT(SUB-BOOK)
008240         IF (T-BOOK-START-TIME(SUB-BOOK) NOT > REQ-START-TIME
008250                 AND T-BOOK-END-TIME(SUB-BOOK) > REQ-START-TIME)
008260            OR (T-BOOK-START-TIME(SUB-BOOK) < REQ-END-TIME
008270                 AND T-BOOK-END-TIME(SUB-BOOK) NOT < REQ-END-TIME)
008280            OR (T-BOOK-START-TIME(SUB-BOOK) NOT < REQ-START-TIME
008290                 AND T-BOOK-END-TIME(SUB-BOOK) NOT > REQ-END-TIME)
008300             MOVE 'YES' TO WS-CONFLICT-SW.
008310
008320 2260-CHECK-BALANCE.
008330     IF T-CUST-BALANCE(SUB-CUST) < WS-TOTAL-AMOUNT
008340         MOVE 'YES' TO WS-REJECT-SW
008350         MOVE 'INSUFFICIENT ACCOUNT BALANCE' TO WS-REJECT-MSG.
008360
008370******************************************************************
008380* 2270 - ACCEPTED BOOKING: POST TO CUSTOMER BALANCE, BOOKING      *
008390* TABLE AND TRANSACTION FILE (BOOKING CREATION FLOW).            *
008400******************************************************************
008410 2270-POST-BOOKING.
008420     COMPUTE T-CUST-BALANCE(SUB-CUST) =
008430         T-CUST-BALANCE(SUB-CUST) - WS-TOTAL-AMOUNT.
008440     ADD WS-DURATION-HOURS TO T-CUST-HOURS(SUB-CUST).
008450
008460     ADD 1 TO WS-BOOK-COUNT.
008470     MOVE WS-NEXT-BOOK-ID     TO T-BOOK-ID(WS-BOOK-COUNT).
008480     ADD 1 TO WS-NEXT-BOOK-ID.
008490     MOVE REQ-CUST-ID         TO T-BOOK-CUST-ID(WS-BOOK-COUNT).
008500     MOVE REQ-STAT-ID         TO T-BOOK-STAT-ID(WS-BOOK-COUNT).
008510     MOVE REQ-BOOKING-DATE    TO T-BOOK-DATE(WS-BOOK-COUNT).
008520     MOVE REQ-START-TIME      TO T-BOOK-START-TIME(WS-BOOK-COUNT).
008530     MOVE REQ-END-TIME        TO T-BOOK-END-TIME(WS-BOOK-COUNT).
008540     MOVE WS-DURATION-HOURS   TO T-BOOK-DURATION(WS-BOOK-COUNT).
008550     MOVE WS-TOTAL-AMOUNT     TO T-BOOK-AMOUNT(WS-BOOK-COUNT).
008560     MOVE 'PENDING'           TO T-BOOK-STATUS(WS-BOOK-COUNT).
008570
008580     MOVE REQ-CUST-ID         TO TXN-CUST-ID.
008590     MOVE 'BOOKING_PAYMENT'   TO TXN-TYPE.
008600     MOVE WS-TOTAL-AMOUNT     TO TXN-AMOUNT.
008610     MOVE 'ACCOUNT_BALANCE'   TO TXN-PAYMENT-METHOD.
008620     MOVE WS-RUN-DATE         TO TXN-DATE.
008630     MOVE 'Station booking payment' TO TXN-DESCRIPTION.
008640     PERFORM 9200-WRITE-TRANSACTION.
008650     PERFORM 9050-CHECK-LOW-BALANCE.
008660
008670******************************************************************
008680* 2500 SERIES - TYPE T, TOURNAMENT REGISTRATION REQUEST          *
008690******************************************************************
008700 2500-PROCESS-TOURNEY-REQ.
008710     MOVE 'NO' TO WS-REJECT-SW.
008720     PERFORM 2210-FIND-CUSTOMER.
008730     PERFORM 2510-FIND-TOURNAMENT.
008740     IF WS-REJECT-SW = 'NO'
008750         PERFORM 2520-VALIDATE-TOURNEY THRU 2520-EXIT.
008760     IF WS-REJECT-SW = 'NO'
008770         PERFORM 2550-POST-TOURNEY
008780         ADD 1 TO WS-TOUR-ACCEPTED
008790         ADD 1 TO WS-REQS-ACCEPTED
008800     ELSE
008810         MOVE 'TOUR ' TO O-RPT-TYPE
008820         ADD 1 TO WS-TOUR-REJECTED
008830         ADD 1 TO WS-REQS-REJECTED
008840         PERFORM 9000-WRITE-REJECTION.
008850
008860 2510-FIND-TOURNAMENT.
008870     MOVE 1 TO SUB-TOUR.
008880 2511-FIND-TOURNAMENT-LOOP.
008890     IF SUB-TOUR > WS-TOUR-COUNT
008900         GO TO 2510-FIND-TOURNAMENT-DONE.
008910     IF T-TOUR-ID(SUB-TOUR) = REQ-TOUR-ID
008920         GO TO 2510-FIND-TOURNAMENT-DONE.
008930     ADD 1 TO SUB-TOUR.
008940     GO TO 2511-FIND-TOURNAMENT-LOOP.
008950 2510-FIND-TOURNAMENT-DONE.
008960     IF SUB-TOUR > WS-TOUR-COUNT
008970         MOVE 'YES' TO WS-REJECT-SW
008980         MOVE 'TOURNAMENT NOT FOUND' TO WS-REJECT-MSG.
008990
009000******************************************************************
009010* TOURNAMENT VALIDATIONS IN ORDER, PLUS THE AGE-RESTRICTION      *
009020* CHECK CARRIED IN FROM THE TOURNAMENT'S GAME (REQUEST GC-0255). *
009030******************************************************************
009040 2520-VALIDATE-TOURNEY.
009050     MOVE 'NO' TO WS-REJECT-SW.
009060     IF WS-RUN-DATE > T-TOUR-REG-DEADLINE(SUB-TOUR)
009070         MOVE 'YES' TO WS-REJECT-SW
009080         MOVE 'REGISTRATION DEADLINE HAS PASSED' TO WS-REJECT-MSG
009090         GO TO 2520-EXIT.
009100     IF T-TOUR-CUR-PARTS(SUB-TOUR) NOT < T-TOUR-MAX-PARTS(SUB-TOUR)
009110         MOVE 'YES' TO WS-REJECT-SW
009120         MOVE 'TOURNAMENT IS FULL' TO WS-REJECT-MSG
009130         GO TO 2520-EXIT.
009140     IF T-TOUR-STATUS(SUB-TOUR) NOT = 'REGISTRATION_OPEN'
009150         MOVE 'YES' TO WS-REJECT-SW
009160         MOVE 'TOURNAMENT IS NOT OPEN FOR REGISTRATION'
009170                                  TO WS-REJECT-MSG
009180         GO TO 2520-EXIT.
009190     IF T-TOUR-ENTRY-FEE(SUB-TOUR) > 0
009200             AND T-CUST-BALANCE(SUB-CUST) < T-TOUR-ENTRY-FEE(SUB-TOUR)
009210         MOVE 'YES' TO WS-REJECT-SW
009220         MOVE 'INSUFFICIENT BALANCE FOR ENTRY FEE'
009230                                  TO WS-REJECT-MSG
009240         GO TO 2520-EXIT.
009250     PERFORM 2530-CHECK-AGE-RESTRICTION.
009260 2520-EXIT.
009270     EXIT.
009280
009290 2530-CHECK-AGE-RESTRICTION.
009300     MOVE 'NO' TO WS-GAME-FOUND-SW.
009310     MOVE 1 TO SUB-GAME.
009320 2531-CHECK-AGE-RESTRICTION-LOOP.
009330     IF SUB-GAME > WS-GAME-COUNT
009340         GO TO 2530-CHECK-AGE-RESTRICTION-DONE.
009350     IF T-GAME-ID(SUB-GAME) = T-TOUR-GAME-ID(SUB-TOUR)
009360         GO TO 2530-CHECK-AGE-RESTRICTION-DONE.
009370     ADD 1 TO SUB-GAME.
009380     GO TO 2531-CHECK-AGE-RESTRICTION-LOOP.
009390 2530-CHECK-AGE-RESTRICTION-DONE.
009400     IF SUB-GAME NOT > WS-GAME-COUNT
009410         MOVE 'YES' TO WS-GAME-FOUND-SW
009420         COMPUTE WS-CUST-AGE =
009430             WS-RUN-CCYY - T-CUST-DOB-YYYY(SUB-CUST)
009440         IF WS-CUST-AGE < T-GAME-MIN-AGE(SUB-GAME)
009450             MOVE 'YES' TO WS-REJECT-SW
009460             MOVE 'CUSTOMER DOES NOT MEET GAME AGE REQUIREMENT'
009470                                  TO WS-REJECT-MSG.
009480
009490******************************************************************
009500* 2550 - ACCEPTED TOURNAMENT ENTRY: INCREMENT PARTICIPANTS,      *
009510* DEDUCT ENTRY FEE, WRITE THE FEE TRANSACTION.                   *
009520******************************************************************
009530 2550-POST-TOURNEY.
009540     ADD 1 TO T-TOUR-CUR-PARTS(SUB-TOUR).
009550     COMPUTE T-CUST-BALANCE(SUB-CUST) =
009560         T-CUST-BALANCE(SUB-CUST) - T-TOUR-ENTRY-FEE(SUB-TOUR).
009570
009580     MOVE REQ-CUST-ID         TO TXN-CUST-ID.
009590     MOVE 'TOURNAMENT_FEE'    TO TXN-TYPE.
009600     MOVE T-TOUR-ENTRY-FEE(SUB-TOUR) TO TXN-AMOUNT.
009610     MOVE 'ACCOUNT_BALANCE'   TO TXN-PAYMENT-METHOD.
009620     MOVE WS-RUN-DATE         TO TXN-DATE.
009630     MOVE 'Tournament entry fee' TO TXN-DESCRIPTION.
009640     PERFORM 9200-WRITE-TRANSACTION.
009650     PERFORM 9050-CHECK-LOW-BALANCE.
009660
009670******************************************************************
009680* 2700 SERIES - TYPE D, BALANCE TOP-UP REQUEST                   *
009690******************************************************************
009700 2700-PROCESS-DEPOSIT-REQ.
009710     MOVE 'NO' TO WS-REJECT-SW.
009720     PERFORM 2210-FIND-CUSTOMER.
009730     IF WS-REJECT-SW = 'NO'
009740         PERFORM 2720-POST-DEPOSIT
009750         ADD 1 TO WS-DEP-ACCEPTED
009760         ADD 1 TO WS-REQS-ACCEPTED
009770     ELSE
009780         MOVE 'DEP  ' TO O-RPT-TYPE
009790         ADD 1 TO WS-DEP-REJECTED
009800         ADD 1 TO WS-REQS-REJECTED
009810         PERFORM 9000-WRITE-REJECTION.
009820
009830 2720-POST-DEPOSIT.
009840     ADD REQ-AMOUNT TO T-CUST-BALANCE(SUB-CUST).
009850
009860     MOVE REQ-CUST-ID         TO TXN-CUST-ID.
009870     MOVE 'DEPOSIT'           TO TXN-TYPE.
009880     MOVE REQ-AMOUNT          TO TXN-AMOUNT.
009890     MOVE REQ-PAYMENT-METHOD  TO TXN-PAYMENT-METHOD.
009900     MOVE WS-RUN-DATE         TO TXN-DATE.
009910     MOVE 'Account top-up'    TO TXN-DESCRIPTION.
009920     PERFORM 9200-WRITE-TRANSACTION.
009930     PERFORM 9050-CHECK-LOW-BALANCE.
009940
009950******************************************************************
009960* 3000 SERIES - END OF RUN: REWRITE MASTERS, DASHBOARD, SUMMARY  *
009970******************************************************************
009980 3000-CLOSING.
009990     CLOSE REQUEST-FILE.
010000     CLOSE TRANSACTION-FILE.
010010     PERFORM 3100-REWRITE-CUSTOMERS THRU 3100-EXIT.
010020     PERFORM 3200-REWRITE-BOOKINGS THRU 3200-EXIT.
010030     PERFORM 3300-REWRITE-TOURNAMENTS THRU 3300-EXIT.
010040     PERFORM 3400-CALC-DASHBOARD-STATS THRU 3400-EXIT.
010050     PERFORM 3500-PRINT-POSTING-SUMMARY.
010060     CLOSE REPORT-FILE.
010070
010080 3100-REWRITE-CUSTOMERS.
010090     OPEN OUTPUT CUSTOMER-FILE.
010100     MOVE 1 TO SUB-CUST.
010110 3110-REWRITE-ONE-CUSTOMER.
010120     IF SUB-CUST > WS-CUST-COUNT
010130         GO TO 3100-EXIT.
010140     MOVE T-CUST-ID(SUB-CUST)         TO CUST-ID.
010150     MOVE T-CUST-FIRST-NAME(SUB-CUST) TO CUST-FIRST-NAME.
010160     MOVE T-CUST-LAST-NAME(SUB-CUST)  TO CUST-LAST-NAME.
010170     MOVE T-CUST-EMAIL(SUB-CUST)      TO CUST-EMAIL.
010180     MOVE T-CUST-PHONE(SUB-CUST)      TO CUST-PHONE.
010190     MOVE T-CUST-GENDER(SUB-CUST)     TO CUST-GENDER.
010200     MOVE T-CUST-DOB(SUB-CUST)        TO CUST-DATE-OF-BIRTH.
010210     MOVE T-CUST-BALANCE(SUB-CUST)    TO CUST-ACCOUNT-BALANCE.
010220     MOVE T-CUST-HOURS(SUB-CUST)      TO CUST-TOTAL-HOURS-PLAYED.
010230     MOVE T-CUST-CARD-ID(SUB-CUST)    TO CUST-MEMBERSHIP-CARD-ID.
010240     WRITE CUST-REC.
010250     ADD 1 TO SUB-CUST.
010260     GO TO 3110-REWRITE-ONE-CUSTOMER.
010270 3100-EXIT.
010280     CLOSE CUSTOMER-FILE.
010290
010300 3200-REWRITE-BOOKINGS.
010310     OPEN OUTPUT BOOKING-FILE.
010320     MOVE 1 TO SUB-BOOK.
010330 3210-REWRITE-ONE-BOOKING.
010340     IF SUB-BOOK > WS-BOOK-COUNT
010350         GO TO 3200-EXIT.
010360     MOVE T-BOOK-ID(SUB-BOOK)         TO BOOK-ID.
010370     MOVE T-BOOK-CUST-ID(SUB-BOOK)    TO BOOK-CUST-ID.
010380     MOVE T-BOOK-STAT-ID(SUB-BOOK)    TO BOOK-STAT-ID.
010390     MOVE T-BOOK-DATE(SUB-BOOK)       TO BOOK-DATE.
010400     MOVE T-BOOK-START-TIME(SUB-BOOK) TO BOOK-START-TIME.
010410     MOVE T-BOOK-END-TIME(SUB-BOOK)   TO BOOK-END-TIME.
010420     MOVE T-BOOK-DURATION(SUB-BOOK)   TO BOOK-DURATION-HOURS.
010430     MOVE T-BOOK-AMOUNT(SUB-BOOK)     TO BOOK-TOTAL-AMOUNT.
010440     MOVE T-BOOK-STATUS(SUB-BOOK)     TO BOOK-STATUS.
010450     WRITE BOOK-REC.
010460     ADD 1 TO SUB-BOOK.
010470     GO TO 3210-REWRITE-ONE-BOOKING.
010480 3200-EXIT.
010490     CLOSE BOOKING-FILE.
010500
010510 3300-REWRITE-TOURNAMENTS.
010520     OPEN OUTPUT TOURNAMENT-FILE.
010530     MOVE 1 TO SUB-TOUR.
010540 3310-REWRITE-ONE-TOURNEY.
010550     IF SUB-TOUR > WS-TOUR-COUNT
010560         GO TO 3300-EXIT.
010570     MOVE T-TOUR-ID(SUB-TOUR)         TO TOUR-ID.
010580     MOVE T-TOUR-GAME-ID(SUB-TOUR)    TO TOUR-GAME-ID.
010590     MOVE T-TOUR-START-DATE(SUB-TOUR) TO TOUR-START-DATE.
010600     MOVE T-TOUR-REG-DEADLINE(SUB-TOUR)
010610                                      TO TOUR-REG-DEADLINE.
010620     MOVE T-TOUR-ENTRY-FEE(SUB-TOUR)  TO TOUR-ENTRY-FEE.
010630     MOVE T-TOUR-MAX-PARTS(SUB-TOUR)  TO TOUR-MAX-PARTICIPANTS.
010640     MOVE T-TOUR-CUR-PARTS(SUB-TOUR)  TO TOUR-CURRENT-PARTICIPANTS.
010650     MOVE T-TOUR-STATUS(SUB-TOUR)     TO TOUR-STATUS.
010660     WRITE TOUR-REC.
010670     ADD 1 TO SUB-TOUR.
010680     GO TO 3310-REWRITE-ONE-TOURNEY.
010690 3300-EXIT.
010700     CLOSE TOURNAMENT-FILE.
010710
010720******************************************************************
010730* 3400 - DASHBOARD STATISTICS (SPEC: COUNTS PLUS TOTAL REVENUE). *
010740******************************************************************
010750******************************************************************
010760* WS-DASH-TOTAL-REVENUE IS NOT RESET HERE - IT WAS ACCUMULATED     *
010770* ACROSS THE WHOLE RUN AT 9200-WRITE-TRANSACTION FROM TXN-IS-     *
010780* REVENUE, TRANSACTION BY TRANSACTION, NOT COUNTED AFTERWARD.      *
010790******************************************************************
010800 3400-CALC-DASHBOARD-STATS.
010810     MOVE WS-CUST-COUNT TO WS-DASH-CUSTOMERS.
010820     MOVE WS-BOOK-COUNT TO WS-DASH-BOOKINGS.
010830     MOVE 0 TO WS-DASH-AVAIL-STATIONS.
010840     MOVE 0 TO WS-DASH-UPCOMING-TOURS.
010850     MOVE 0 TO WS-DASH-TODAYS-BOOKINGS.
010860     MOVE 1 TO SUB-STAT.
010870 3410-COUNT-ONE-STATION.
010880     IF SUB-STAT > WS-STAT-COUNT
010890         GO TO 3420-COUNT-UPCOMING-TOURS.
010900     IF T-STAT-STATUS(SUB-STAT) = 'AVAILABLE'
010910         ADD 1 TO WS-DASH-AVAIL-STATIONS.
010920     ADD 1 TO SUB-STAT.
010930     GO TO 3410-COUNT-ONE-STATION.
010940
010950******************************************************************
010960* "UPCOMING" = TOUR-START-DATE IS AFTER THE PROCESSING DATE, PER  *
010970* THE TOUR-START-DATE REDEFINITION CARRIED IN GCBTOUR.            *
010980******************************************************************
010990 3420-COUNT-UPCOMING-TOURS.
011000     MOVE 1 TO SUB-TOUR.
011010 3421-COUNT-ONE-TOURNEY.
011020     IF SUB-TOUR > WS-TOUR-COUNT
011030         GO TO 3430-COUNT-TODAYS-BOOKINGS.
011040     IF T-TOUR-START-DATE(SUB-TOUR) > WS-RUN-DATE
011050         ADD 1 TO WS-DASH-UPCOMING-TOURS.
011060     ADD 1 TO SUB-TOUR.
011070     GO TO 3421-COUNT-ONE-TOURNEY.
011080
011090 3430-COUNT-TODAYS-BOOKINGS.
011100     MOVE 1 TO SUB-BOOK.
011110 3431-COUNT-ONE-BOOKING.
011120     IF SUB-BOOK > WS-BOOK-COUNT
011130         GO TO 3400-EXIT.
011140     IF T-BOOK-DATE(SUB-BOOK) = WS-RUN-DATE
011150         ADD 1 TO WS-DASH-TODAYS-BOOKINGS.
011160     ADD 1 TO SUB-BOOK.
011170     GO TO 3431-COUNT-ONE-BOOKING.
011180 3400-EXIT.
011190     EXIT.
011200
011210 3500-PRINT-POSTING-SUMMARY.
011220     WRITE PRTLINE FROM SUM-HEADING-LINE
011230         AFTER ADVANCING 3 LINES.
011240     WRITE PRTLINE FROM RPT-BLANK-LINE
011250         AFTER ADVANCING 1 LINE.
011260
011270     MOVE 'MASTER FIELD EDITS FAILED AT LOAD (SEE ABOVE)'
011280                                  TO O-SUM-LABEL.
011290     MOVE WS-DATA-EXCEPTIONS TO O-SUM-VALUE.
011300     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011310     WRITE PRTLINE FROM RPT-BLANK-LINE
011320         AFTER ADVANCING 1 LINE.
011330
011340     MOVE 'REQUESTS READ' TO O-SUM-LABEL.
011350     MOVE WS-REQS-READ TO O-SUM-VALUE.
011360     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011370
011380     MOVE 'REQUESTS ACCEPTED' TO O-SUM-LABEL.
011390     MOVE WS-REQS-ACCEPTED TO O-SUM-VALUE.
011400     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011410
011420     MOVE 'REQUESTS REJECTED' TO O-SUM-LABEL.
011430     MOVE WS-REQS-REJECTED TO O-SUM-VALUE.
011440     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011450
011460     MOVE 'BOOKINGS ACCEPTED / REJECTED' TO O-SUM-LABEL.
011470     MOVE WS-BOOK-ACCEPTED TO O-SUM-VALUE.
011480     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011490     MOVE WS-BOOK-REJECTED TO O-SUM-VALUE.
011500     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011510
011520     MOVE 'TOURNAMENT ENTRIES ACCEPTED / REJECTED' TO O-SUM-LABEL.
011530     MOVE WS-TOUR-ACCEPTED TO O-SUM-VALUE.
011540     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011550     MOVE WS-TOUR-REJECTED TO O-SUM-VALUE.
011560     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011570
011580     MOVE 'DEPOSITS ACCEPTED / REJECTED' TO O-SUM-LABEL.
011590     MOVE WS-DEP-ACCEPTED TO O-SUM-VALUE.
011600     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011610     MOVE WS-DEP-REJECTED TO O-SUM-VALUE.
011620     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011630
011640     MOVE 'TOTAL AMOUNT CHARGED (RWF)' TO O-SUM-LABEL.
011650     MOVE WS-TOTAL-CHARGED TO O-SUM-VALUE.
011660     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011670
011680     MOVE 'TOTAL DEPOSITS (RWF)' TO O-SUM-LABEL.
011690     MOVE WS-TOTAL-DEPOSITS TO O-SUM-VALUE.
011700     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 2 LINES.
011710
011720     MOVE 'TOTAL CUSTOMERS' TO O-SUM-LABEL.
011730     MOVE WS-DASH-CUSTOMERS TO O-SUM-VALUE.
011740     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011750
011760     MOVE 'TOTAL BOOKINGS (EXISTING + POSTED)' TO O-SUM-LABEL.
011770     MOVE WS-DASH-BOOKINGS TO O-SUM-VALUE.
011780     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011790
011800     MOVE 'ACTIVE (AVAILABLE) STATIONS' TO O-SUM-LABEL.
011810     MOVE WS-DASH-AVAIL-STATIONS TO O-SUM-VALUE.
011820     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011830
011840     MOVE 'TODAYS BOOKINGS' TO O-SUM-LABEL.
011850     MOVE WS-DASH-TODAYS-BOOKINGS TO O-SUM-VALUE.
011860     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011870
011880     MOVE 'TOTAL REVENUE (BOOKING + TOURNAMENT FEES, RWF)'
011890                                  TO O-SUM-LABEL.
011900     MOVE WS-DASH-TOTAL-REVENUE TO O-SUM-VALUE.
011910     WRITE PRTLINE FROM SUM-DETAIL-LINE AFTER ADVANCING 1 LINE.
011920
011930******************************************************************
011940* 9000 SERIES - COMMON SUBROUTINES                               *
011950******************************************************************
011960 9000-WRITE-REJECTION.
011970     MOVE REQ-CUST-ID     TO O-RPT-CUST-ID.
011980     MOVE WS-REJECT-MSG   TO O-RPT-REASON.
011990     WRITE PRTLINE FROM RPT-DETAIL-LINE
012000         AFTER ADVANCING 1 LINE
012010             AT EOP
012020                 PERFORM 9100-HEADINGS.
012030
012040******************************************************************
012050* 9050 - LOW-BALANCE WARNING (REQUEST GC-0372).  INFORMATIONAL   *
012060* ONLY - DOES NOT AFFECT THE ACCEPT/REJECT COUNTS ABOVE.         *
012070******************************************************************
012080 9050-CHECK-LOW-BALANCE.
012090     IF T-CUST-BALANCE(SUB-CUST) < 5000
012100         MOVE 'WARN ' TO O-RPT-TYPE
012110         MOVE REQ-CUST-ID TO O-RPT-CUST-ID
012120         MOVE 'LOW BALANCE AFTER TRANSACTION - UNDER 5000 RWF'
012130                              TO O-RPT-REASON
012140         WRITE PRTLINE FROM RPT-DETAIL-LINE
012150             AFTER ADVANCING 1 LINE
012160                 AT EOP
012170                     PERFORM 9100-HEADINGS.
012180
012190 9100-HEADINGS.
012200     ADD 1 TO WS-PCTR.
012210     MOVE WS-PCTR TO O-PCTR.
012220     WRITE PRTLINE FROM RPT-TITLE-LINE
012230         AFTER ADVANCING PAGE.
012240     WRITE PRTLINE FROM RPT-COLUMN-LINE
012250         AFTER ADVANCING 2 LINES.
012260     WRITE PRTLINE FROM RPT-BLANK-LINE
012270         AFTER ADVANCING 1 LINE.
012280
012290******************************************************************
012300* 9200 - COMMON TRANSACTION WRITER.  TXN-TYPE WAS ALREADY MOVED   *
012310* IN BY THE CALLING PARAGRAPH (2270/2550/2720), SO THE DEBIT/     *
012320* CREDIT/REVENUE 88-LEVELS IN GCBTXN ARE ALREADY SET WHEN WE GET  *
012330* HERE - THIS IS WHERE THE THREE RUNNING TOTALS GET THEIR ONLY    *
012340* UPDATE, KEYED OFF THOSE CONDITION NAMES INSTEAD OF A SEPARATE   *
012350* ADD STATEMENT IN EACH OF THE THREE POSTING PARAGRAPHS (REQUEST  *
012360* GC-0381 - PULLED THE DEBIT/CREDIT BOOKKEEPING INTO ONE PLACE).  *
012370******************************************************************
012380 9200-WRITE-TRANSACTION.
012390     ADD 1 TO WS-NEXT-TXN-ID.
012400     MOVE WS-NEXT-TXN-ID TO TXN-ID.
012410     MOVE 'TXN-' TO TXN-REFERENCE-ID(1:4).
012420     MOVE WS-NEXT-TXN-ID TO TXN-REFERENCE-ID(5:8).
012430     IF TXN-IS-DEBIT
012440         ADD TXN-AMOUNT TO WS-TOTAL-CHARGED.
012450     IF TXN-IS-CREDIT
012460         ADD TXN-AMOUNT TO WS-TOTAL-DEPOSITS.
012470     IF TXN-IS-REVENUE
012480         ADD TXN-AMOUNT TO WS-DASH-TOTAL-REVENUE.
012490     WRITE TXN-REC.
012500
012510 9800-READ-NEXT-REQUEST.
012520     READ REQUEST-FILE
012530         AT END
012540             MOVE 'NO' TO WS-MORE-REQUESTS.
