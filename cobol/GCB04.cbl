000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GCB04.
000300 AUTHOR.        M. TUYISHIME.
000400 INSTALLATION.  LEISURE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000800******************************************************************
000900*  GCB04 - STATION MASTER LISTING                                *
001000*                                                                *
001100*  PRINTS ONE LINE PER STATION ON STATFILE SHOWING THE STATION   *
001200*  NAME, A TYPE DESCRIPTION LOOKED UP FROM THE STATION-TYPE      *
001300*  TABLE BELOW, THE HOURLY RATE, CURRENT STATUS AND LOCATION.    *
001400*  THE STATION-TYPE TABLE IS A FILLER LIST REDEFINED AS AN       *
001500*  OCCURS TABLE SO A NEW STATION TYPE CAN BE ADDED BY CHANGING   *
001600*  ONE VALUE CLAUSE INSTEAD OF TOUCHING THE SEARCH LOGIC.        *
001700*                                                                *
001800*  AMENDMENT HISTORY                                             *
001900*                                                                *
002000*    DATE       BY     REQUEST   DESCRIPTION                     *
002100*    --------   -----  --------  ----------------------------    *
002200*    04/09/91   MT     RH-0107   ORIGINAL STATION LISTING.        *
002300*    02/11/92   MT     RH-0144   ADDED THE STATION-TYPE           *
002400*                                DESCRIPTION LOOKUP TABLE.        *
002500*    04/14/99   MT     Y2K-009   WINDOWED THE TWO-DIGIT YEAR      *
002600*                                FROM ACCEPT FROM DATE USED ON    *
002700*                                THE REPORT TITLE LINE.           *
002800*    06/17/02   PN     GC-0301   RENAMED FROM THE OLD LEDGER      *
002900*                                LAYOUT TO THE GAMING CENTER       *
003000*                                STATION LAYOUT; ADDED THE         *
003100*                                STATUS AND LOCATION COLUMNS.      *
003200*    05/03/05   RH     GC-0348   CONVERTED RATE COLUMN FROM        *
003300*                                U.S. DOLLARS TO RWANDAN FRANCS.   *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT STATION-FILE    ASSIGN TO STATFILE
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT REPORT-FILE     ASSIGN TO RPTFILE
004800         ORGANIZATION IS RECORD SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  STATION-FILE
005400     LABEL RECORD IS STANDARD
005500     DATA RECORD IS STAT-REC.
005600     COPY GCBSTAT.
005700
005800 FD  REPORT-FILE
005900     LABEL RECORD IS OMITTED
006000     RECORD CONTAINS 132 CHARACTERS
006100     DATA RECORD IS PRTLINE
006200     LINAGE IS 60 WITH FOOTING AT 56.
006300 01  PRTLINE                         PIC X(132).
006400
006500 WORKING-STORAGE SECTION.
006600
006700 01  WS-SWITCHES.
006800     05  WS-EOF-STATIONS              PIC X(03)   VALUE 'NO'.
006900
007000 01  WS-COUNTERS COMP.
007100     05  WS-PCTR                      PIC S9(4)   VALUE 0.
007200     05  WS-LINE-COUNT                PIC S9(6)   VALUE 0.
007300     05  WS-AVAIL-COUNT               PIC S9(6)   VALUE 0.
007350     05  WS-MAINT-DUE-COUNT           PIC S9(6)   VALUE 0.
007360
007370 01  WS-MAINT-HOLD.
007380     05  WS-MAINT-DATE                PIC 9(08).
007390     05  WS-MAINT-DATE-PARTS REDEFINES WS-MAINT-DATE.
007391         10  WS-MAINT-YYYY            PIC 9(04).
007392         10  FILLER                   PIC 9(04).
007400
007500 01  WS-RUN-DATE-TIME.
007600     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
007700     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
007800         10  WS-RUN-YY               PIC 9(02).
007900         10  WS-RUN-MM               PIC 9(02).
008000         10  WS-RUN-DD               PIC 9(02).
008100     05  WS-RUN-CCYY                 PIC 9(04).
008200
008300******************************************************************
008400* STATION-TYPE DESCRIPTION TABLE.                                *
008500******************************************************************
008600 01  STATION-TYPE-INFO.
008700     05  FILLER   PIC X(20)  VALUE 'PC        STANDARD PC  '.
008800     05  FILLER   PIC X(20)  VALUE 'CONSOLE   GAME CONSOLE '.
008900     05  FILLER   PIC X(20)  VALUE 'VR        VR STATION   '.
009000     05  FILLER   PIC X(20)  VALUE 'SIMULATOR RACING SIM   '.
009100 01  STATION-TYPE-TABLE REDEFINES STATION-TYPE-INFO.
009200     05  STYPE-ENTRY OCCURS 4 TIMES.
009300         10  STYPE-CODE       PIC X(10).
009400         10  STYPE-DESC       PIC X(10).
009500 01  WS-STYPE-SUB                PIC S9(4) COMP VALUE 0.
009600 01  WS-STYPE-DESC               PIC X(10) VALUE SPACES.
009700
009800 01  RPT-TITLE-LINE.
009900     05  FILLER                      PIC X(08)   VALUE 'GCB04'.
010000     05  FILLER                      PIC X(12)   VALUE ' '.
010100     05  FILLER                      PIC X(24)   VALUE
010200                                     'STATION MASTER LISTING'.
010300     05  FILLER                      PIC X(04)   VALUE ' AS '.
010400     05  O-TITLE-MM                  PIC 99.
010500     05  FILLER                      PIC X(01)   VALUE '/'.
010600     05  O-TITLE-DD                  PIC 99.
010700     05  FILLER                      PIC X(01)   VALUE '/'.
010800     05  O-TITLE-CCYY                PIC 9(04).
010900     05  FILLER                      PIC X(57)   VALUE ' '.
011000     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
011100     05  O-PCTR                      PIC Z9.
011200
011300 01  RPT-COLUMN-LINE.
011400     05  FILLER  PIC X(09)   VALUE 'STAT ID  '.
011500     05  FILLER  PIC X(21)   VALUE 'NAME                 '.
011600     05  FILLER  PIC X(12)   VALUE 'TYPE        '.
011700     05  FILLER  PIC X(15)   VALUE 'RATE/HR (RWF) '.
011800     05  FILLER  PIC X(13)   VALUE 'STATUS       '.
011900     05  FILLER  PIC X(22)   VALUE 'LOCATION              '.
012000     05  FILLER  PIC X(40)   VALUE ' '.
012100
012200 01  RPT-DETAIL-LINE.
012300     05  O-STAT-ID                   PIC 9(08).
012400     05  FILLER                      PIC X(01)   VALUE ' '.
012500     05  O-STAT-NAME                 PIC X(20).
012600     05  O-STYPE-DESC                PIC X(11).
012700     05  O-STAT-RATE                 PIC ZZ,ZZ9.99.
012800     05  FILLER                      PIC X(02)   VALUE ' '.
012900     05  O-STAT-STATUS               PIC X(12).
013000     05  O-STAT-LOCATION             PIC X(20).
013100     05  FILLER                      PIC X(38)   VALUE ' '.
013200
013300 01  RPT-TOTAL-LINE.
013400     05  FILLER   PIC X(30)  VALUE 'STATIONS AVAILABLE: '.
013500     05  O-TOT-AVAIL          PIC ZZZ,ZZ9.
013550     05  FILLER   PIC X(30)  VALUE '   MAINT DUE THIS YEAR: '.
013560     05  O-TOT-MAINT-DUE      PIC ZZZ,ZZ9.
013600     05  FILLER   PIC X(58)  VALUE ' '.
013700
013800 PROCEDURE DIVISION.
013900
014000 0000-MAIN.
014100     PERFORM 1000-INITIALIZE.
014200     PERFORM 2000-PROCESS-ONE-STATION
014300         UNTIL WS-EOF-STATIONS = 'YES'.
014400     PERFORM 3000-CLOSING.
014500     STOP RUN.
014600
014700 1000-INITIALIZE.
014800     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
014900     IF WS-RUN-YY < 50
015000         MOVE 20 TO WS-RUN-CCYY(1:2)
015100     ELSE
015200         MOVE 19 TO WS-RUN-CCYY(1:2)
015300     END-IF.
015400     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
015500     MOVE WS-RUN-MM TO O-TITLE-MM.
015600     MOVE WS-RUN-DD TO O-TITLE-DD.
015700     MOVE WS-RUN-CCYY TO O-TITLE-CCYY.
015800     OPEN INPUT STATION-FILE.
015900     OPEN OUTPUT REPORT-FILE.
016000     PERFORM 9100-HEADINGS.
016100     PERFORM 9800-READ-NEXT-STATION.
016200
016300 2000-PROCESS-ONE-STATION.
016400     PERFORM 2100-LOOKUP-STATION-TYPE.
016500     MOVE STAT-ID             TO O-STAT-ID.
016600     MOVE STAT-NAME           TO O-STAT-NAME.
016700     MOVE WS-STYPE-DESC       TO O-STYPE-DESC.
016800     MOVE STAT-HOURLY-RATE    TO O-STAT-RATE.
016900     MOVE STAT-STATUS         TO O-STAT-STATUS.
017000     MOVE STAT-LOCATION       TO O-STAT-LOCATION.
017100     IF STAT-IS-AVAILABLE
017200         ADD 1 TO WS-AVAIL-COUNT.
017210     MOVE STAT-NEXT-MAINT-DATE TO WS-MAINT-DATE.
017220     IF NOT STAT-NO-MAINT-DUE
017230             AND WS-MAINT-YYYY = WS-RUN-CCYY
017240         ADD 1 TO WS-MAINT-DUE-COUNT.
017300     WRITE PRTLINE FROM RPT-DETAIL-LINE
017400         AFTER ADVANCING 1 LINE
017500             AT EOP
017600                 PERFORM 9100-HEADINGS.
017700     ADD 1 TO WS-LINE-COUNT.
017800     PERFORM 9800-READ-NEXT-STATION.
017900
018000 2100-LOOKUP-STATION-TYPE.
018020     MOVE 1 TO WS-STYPE-SUB.
018040 2101-LOOKUP-STATION-TYPE-LOOP.
018060     IF WS-STYPE-SUB > 4
018080         GO TO 2100-LOOKUP-STATION-TYPE-DONE.
018100     IF STYPE-CODE(WS-STYPE-SUB) = STAT-TYPE
018120         GO TO 2100-LOOKUP-STATION-TYPE-DONE.
018140     ADD 1 TO WS-STYPE-SUB.
018160     GO TO 2101-LOOKUP-STATION-TYPE-LOOP.
018180 2100-LOOKUP-STATION-TYPE-DONE.
018500     IF WS-STYPE-SUB > 4
018600         MOVE STAT-TYPE TO WS-STYPE-DESC
018700     ELSE
018800         MOVE STYPE-DESC(WS-STYPE-SUB) TO WS-STYPE-DESC.
018900
019000 3000-CLOSING.
019100     MOVE WS-AVAIL-COUNT TO O-TOT-AVAIL.
019150     MOVE WS-MAINT-DUE-COUNT TO O-TOT-MAINT-DUE.
019200     WRITE PRTLINE FROM RPT-TOTAL-LINE
019300         AFTER ADVANCING 2 LINES.
019400     CLOSE STATION-FILE.
019500     CLOSE REPORT-FILE.
019600
019700 9100-HEADINGS.
019800     ADD 1 TO WS-PCTR.
019900     MOVE WS-PCTR TO O-PCTR.
020000     WRITE PRTLINE FROM RPT-TITLE-LINE
020100         AFTER ADVANCING PAGE.
020200     WRITE PRTLINE FROM RPT-COLUMN-LINE
020300         AFTER ADVANCING 2 LINES.
020400
020500 9800-READ-NEXT-STATION.
020600     READ STATION-FILE
020700         AT END
020800             MOVE 'YES' TO WS-EOF-STATIONS.
