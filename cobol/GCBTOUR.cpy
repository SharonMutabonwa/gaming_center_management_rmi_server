000100******************************************************************
000200*  GCBTOUR - TOURNAMENT RECORD LAYOUT                          *
000300*  ONE RECORD PER SCHEDULED TOURNAMENT, KEPT ON TOURFILE.       *
000400*  TOUR-CURRENT-PARTICIPANTS IS MAINTAINED BY THE POSTING RUN.  *
000500******************************************************************
000600 01  TOUR-REC.
000700     05  TOUR-ID                     PIC 9(08).
000800     05  TOUR-NAME                   PIC X(30).
000900     05  TOUR-GAME-ID                PIC 9(08).
001000     05  TOUR-START-DATE             PIC 9(08).
001100     05  TOUR-END-DATE               PIC 9(08).
001200     05  TOUR-REG-DEADLINE           PIC 9(08).
001300     05  TOUR-ENTRY-FEE              PIC S9(8)V99.
001400     05  TOUR-PRIZE-POOL             PIC S9(10)V99.
001500     05  TOUR-MAX-PARTICIPANTS       PIC 9(04).
001600     05  TOUR-CURRENT-PARTICIPANTS   PIC 9(04).
001700     05  TOUR-STATUS                 PIC X(18).
001800         88  TOUR-IS-UPCOMING            VALUE 'UPCOMING'.
001900         88  TOUR-IS-REG-OPEN            VALUE 'REGISTRATION_OPEN'.
002000         88  TOUR-IS-ONGOING             VALUE 'ONGOING'.
002100         88  TOUR-IS-COMPLETED           VALUE 'COMPLETED'.
002200         88  TOUR-IS-CANCELLED           VALUE 'CANCELLED'.
002300*
002400*    TOURNAMENT-OFFICE FIELDS - ADDED WHEN PRIZE SPONSORSHIPS
002500*    STARTED BEING TRACKED BY NAME RATHER THAN ONE LUMP PRIZE
002600*    POOL FIGURE (REQUEST RH-0148).
002700     05  TOUR-SPONSOR-NAME           PIC X(30).
002800     05  TOUR-VENUE-ROOM-CODE        PIC X(04).
002900     05  TOUR-ORGANIZER-STAFF-ID     PIC X(04).
003000     05  TOUR-BRACKET-TYPE-CODE      PIC X(01).
003100         88  TOUR-BRACKET-SINGLE-ELIM    VALUE 'S'.
003200         88  TOUR-BRACKET-DOUBLE-ELIM    VALUE 'D'.
003300         88  TOUR-BRACKET-ROUND-ROBIN    VALUE 'R'.
003400     05  TOUR-WINNER-CUST-ID         PIC 9(08).
003500         88  TOUR-NO-WINNER-YET          VALUE 0.
003600     05  TOUR-LAST-UPDATE-DATE       PIC 9(08).
003700     05  TOUR-LAST-UPDATE-BY         PIC X(04).
003710     05  TOUR-STREAMED-FLAG          PIC X(01).
003720         88  TOUR-IS-STREAMED            VALUE 'Y'.
003730         88  TOUR-NOT-STREAMED           VALUE 'N'.
003740     05  TOUR-WAITLIST-COUNT         PIC 9(04).
003750     05  TOUR-REFUND-ISSUED-COUNT    PIC 9(04).
003800*
003900*    RETIRED FIELD - KEPT AS FILLER SO THE OLD BRACKET-PRINTER
004000*    JOB STILL LINES UP WITH THIS LAYOUT.
004100     05  FILLER                      PIC X(06).
004200*        FORMERLY TOUR-OLD-REFEREE-CODE - RETIRED PER RH-0142,
004300*        1998, WHEN REFEREES MOVED TO THE STAFF SCHEDULING SYSTEM.
004400     05  FILLER                      PIC X(04)    VALUE SPACES.
004500*
004600*    REDEFINITION OF TOUR-START-DATE USED BY THE DASHBOARD'S
004700*    "UPCOMING TOURNAMENTS" COUNT (START DATE AFTER RUN DATE).
004800     05  TOUR-START-PARTS REDEFINES TOUR-START-DATE.
004900         10  TOUR-START-YYYY         PIC 9(04).
005000         10  TOUR-START-MM           PIC 9(02).
005100         10  TOUR-START-DD           PIC 9(02).
005200*
005300*    REDEFINITION OF TOUR-REG-DEADLINE - NOT YET CONSUMED BY ANY
005400*    RUN BUT KEPT PARALLEL TO TOUR-START-PARTS.
005500     05  TOUR-REG-DEADLINE-PARTS REDEFINES TOUR-REG-DEADLINE.
005600         10  TOUR-REG-DL-YYYY        PIC 9(04).
005700         10  TOUR-REG-DL-MM          PIC 9(02).
005800         10  TOUR-REG-DL-DD          PIC 9(02).
