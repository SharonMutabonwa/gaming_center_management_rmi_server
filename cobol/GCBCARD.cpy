000100******************************************************************
000200*  GCBCARD - MEMBERSHIP CARD RECORD LAYOUT                      *
000300*  ONE RECORD PER MEMBERSHIP CARD ISSUED, KEPT ON CARDFILE AND   *
000400*  LOOKED UP BY CARD-CUST-ID WHEN A CUSTOMER BOOKS A STATION.    *
000500******************************************************************
000600 01  CARD-REC.
000700     05  CARD-ID                     PIC 9(08).
000800     05  CARD-CUST-ID                PIC 9(08).
000900     05  CARD-NUMBER                 PIC X(16).
001000     05  CARD-MEMBERSHIP-TYPE        PIC X(08).
001100         88  CARD-TYPE-BRONZE            VALUE 'BRONZE'.
001200         88  CARD-TYPE-SILVER            VALUE 'SILVER'.
001300         88  CARD-TYPE-GOLD              VALUE 'GOLD'.
001400         88  CARD-TYPE-PLATINUM          VALUE 'PLATINUM'.
001500     05  CARD-DISCOUNT-PCT           PIC 9(3)V99.
001600     05  CARD-ISSUE-DATE             PIC 9(08).
001700     05  CARD-EXPIRY-DATE            PIC 9(08).
001800     05  CARD-POINTS-EARNED          PIC 9(06).
001900     05  CARD-ACTIVE-FLAG            PIC X(01).
002000         88  CARD-IS-ACTIVE              VALUE 'Y'.
002100         88  CARD-IS-INACTIVE            VALUE 'N'.
002200*
002300*    RENEWAL/ISSUE HISTORY - ADDED WHEN THE CARD OFFICE STARTED
002400*    TRACKING RENEWALS SEPARATELY FROM FIRST ISSUE (REQUEST
002500*    RH-0121).  NOT READ BY THE POSTING RUN TODAY.
002600     05  CARD-ORIGINAL-ISSUE-DATE    PIC 9(08).
002700     05  CARD-LAST-RENEWAL-DATE      PIC 9(08).
002800     05  CARD-RENEWAL-COUNT          PIC 9(03).
002900     05  CARD-ISSUED-AT-BRANCH-CODE  PIC X(04).
003000     05  CARD-PAYMENT-METHOD         PIC X(15).
003100     05  CARD-LOST-REPLACED-FLAG     PIC X(01).
003200         88  CARD-IS-ORIGINAL            VALUE 'N'.
003300         88  CARD-IS-REPLACEMENT         VALUE 'Y'.
003400     05  CARD-LAST-UPDATE-DATE       PIC 9(08).
003500     05  CARD-LAST-UPDATE-BY         PIC X(04).
003510     05  CARD-AUTO-RENEW-FLAG        PIC X(01).
003520         88  CARD-AUTO-RENEWS            VALUE 'Y'.
003530         88  CARD-MANUAL-RENEW-ONLY      VALUE 'N'.
003540     05  CARD-SUSPENDED-FLAG         PIC X(01).
003550         88  CARD-IS-SUSPENDED           VALUE 'Y'.
003560         88  CARD-NOT-SUSPENDED          VALUE 'N'.
003570     05  CARD-SUSPEND-REASON-CODE    PIC X(02).
003580         88  CARD-SUSPEND-NO-REASON      VALUE '  '.
003590         88  CARD-SUSPEND-NONPAYMENT     VALUE 'NP'.
003595     05  CARD-ISSUED-BY-STAFF-ID     PIC X(04).
003596     05  CARD-PRINTED-FLAG           PIC X(01).
003597         88  CARD-ALREADY-PRINTED       VALUE 'Y'.
003598         88  CARD-NOT-YET-PRINTED       VALUE 'N'.
003600*
003700*    RETIRED FIELD - KEPT AS FILLER SO THE BYTE COUNT STILL
003800*    MATCHES THE OLD CARD-PRINTER INTERFACE FILE.
003900     05  FILLER                      PIC X(06).
004000*        FORMERLY CARD-OLD-COLOR-CODE - RETIRED PER RH-0131,
004100*        1997, WHEN THE PLASTIC CARD VENDOR CHANGED.
004200     05  FILLER                      PIC X(06)    VALUE SPACES.
004300*
004400*    REDEFINITION OF CARD-EXPIRY-DATE USED TO AGE THE CARD AND
004500*    TO BUILD THE DAYS-UNTIL-EXPIRY WARNING ON THE POSTING RUN.
004600     05  CARD-EXPIRY-PARTS REDEFINES CARD-EXPIRY-DATE.
004700         10  CARD-EXP-YYYY           PIC 9(04).
004800         10  CARD-EXP-MM             PIC 9(02).
004900         10  CARD-EXP-DD             PIC 9(02).
005000*
005100*    REDEFINITION OF CARD-ISSUE-DATE - KEPT PARALLEL TO
005200*    CARD-EXPIRY-PARTS; NOT YET CONSUMED BY ANY RUN.
005300     05  CARD-ISSUE-PARTS REDEFINES CARD-ISSUE-DATE.
005400         10  CARD-ISSUE-YYYY         PIC 9(04).
005500         10  CARD-ISSUE-MM           PIC 9(02).
005600         10  CARD-ISSUE-DD           PIC 9(02).
