000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GCB03.
000300 AUTHOR.        D. KAYITESI.
000400 INSTALLATION.  LEISURE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000800******************************************************************
000900*  GCB03 - CUSTOMER MASTER LISTING                               *
001000*                                                                *
001100*  PRINTS ONE LINE PER CUSTOMER ON CUSTFILE SHOWING THE NAME,    *
001200*  CONTACT DETAILS, DATE OF BIRTH, ACCOUNT BALANCE AND HOURS     *
001300*  PLAYED.  A CUSTOMER WHOSE BALANCE IS BELOW THE LOW-BALANCE    *
001400*  THRESHOLD IS FLAGGED WITH ASTERISKS SO THE FRONT COUNTER CAN  *
001500*  FOLLOW UP BEFORE THE NEXT BOOKING RUN.                        *
001600*                                                                *
001700*  AMENDMENT HISTORY                                             *
001800*                                                                *
001900*    DATE       BY     REQUEST   DESCRIPTION                     *
002000*    --------   -----  --------  ----------------------------    *
002100*    04/02/91   DK     RH-0105   ORIGINAL CUSTOMER LISTING.       *
002200*    07/19/93   MT     RH-0177   ADDED THE LOW-BALANCE ASTERISK  *
002300*                                FLAG (THRESHOLD 750 AT THAT      *
002400*                                TIME).                          *
002500*    04/14/99   MT     Y2K-009   WINDOWED THE TWO-DIGIT YEAR     *
002600*                                FROM ACCEPT FROM DATE USED ON   *
002700*                                THE REPORT TITLE LINE.          *
002800*    06/17/02   PN     GC-0301   RENAMED FROM THE OLD LEDGER     *
002900*                                LAYOUT TO THE GAMING CENTER      *
003000*                                CUSTOMER LAYOUT.                 *
003100*    05/03/05   RH     GC-0348   CONVERTED BALANCE COLUMN FROM    *
003200*                                U.S. DOLLARS TO RWANDAN FRANCS   *
003300*                                AND RAISED THE LOW-BALANCE       *
003400*                                THRESHOLD TO 5000 RWF.           *
003500*    10/28/08   RH     GC-0372   ADDED THE HOURS-PLAYED COLUMN.  *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT REPORT-FILE     ASSIGN TO RPTFILE
005000         ORGANIZATION IS RECORD SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  CUSTOMER-FILE
005600     LABEL RECORD IS STANDARD
005700     DATA RECORD IS CUST-REC.
005800     COPY GCBCUST.
005900
006000 FD  REPORT-FILE
006100     LABEL RECORD IS OMITTED
006200     RECORD CONTAINS 132 CHARACTERS
006300     DATA RECORD IS PRTLINE
006400     LINAGE IS 60 WITH FOOTING AT 56.
006500 01  PRTLINE                         PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800
006900 01  WS-SWITCHES.
007000     05  WS-EOF-CUSTOMERS             PIC X(03)   VALUE 'NO'.
007100
007200 01  WS-COUNTERS COMP.
007300     05  WS-PCTR                      PIC S9(4)   VALUE 0.
007400     05  WS-LINE-COUNT                PIC S9(6)   VALUE 0.
007500     05  WS-LOW-BAL-COUNT              PIC S9(6)  VALUE 0.
007600
007700 01  WS-RUN-DATE-TIME.
007800     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
007900     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
008000         10  WS-RUN-YY               PIC 9(02).
008100         10  WS-RUN-MM               PIC 9(02).
008200         10  WS-RUN-DD               PIC 9(02).
008300     05  WS-RUN-CCYY                 PIC 9(04).
008400
008500******************************************************************
008600* GENDER-CODE DESCRIPTION TABLE, LOADED VIA FILLER-VALUE AND     *
008700* REDEFINES SO THE REPORT CAN PRINT A WORD RATHER THAN A CODE.   *
008800******************************************************************
008900 01  GENDER-INFO.
009000     05  FILLER   PIC X(10)  VALUE 'M   MALE  '.
009100     05  FILLER   PIC X(10)  VALUE 'F   FEMALE'.
009200     05  FILLER   PIC X(10)  VALUE 'O   OTHER '.
009300 01  GENDER-TABLE REDEFINES GENDER-INFO.
009400     05  GENDER-ENTRY OCCURS 3 TIMES.
009500         10  GT-CODE          PIC X(04).
009600         10  GT-DESC          PIC X(06).
009700 01  WS-GENDER-SUB               PIC S9(4) COMP VALUE 0.
009800 01  WS-GENDER-DESC              PIC X(06) VALUE SPACES.
009900
010000 01  RPT-TITLE-LINE.
010100     05  FILLER                      PIC X(08)   VALUE 'GCB03'.
010200     05  FILLER                      PIC X(12)   VALUE ' '.
010300     05  FILLER                      PIC X(24)   VALUE
010400                                     'CUSTOMER MASTER LISTING'.
010500     05  FILLER                      PIC X(04)   VALUE ' AS '.
010600     05  O-TITLE-MM                  PIC 99.
010700     05  FILLER                      PIC X(01)   VALUE '/'.
010800     05  O-TITLE-DD                  PIC 99.
010900     05  FILLER                      PIC X(01)   VALUE '/'.
011000     05  O-TITLE-CCYY                PIC 9(04).
011100     05  FILLER                      PIC X(56)   VALUE ' '.
011200     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
011300     05  O-PCTR                      PIC Z9.
011400
011500 01  RPT-COLUMN-LINE.
011600     05  FILLER  PIC X(09)   VALUE 'CUST ID  '.
011700     05  FILLER  PIC X(12)   VALUE 'FIRST NAME  '.
011800     05  FILLER  PIC X(12)   VALUE 'LAST NAME   '.
011900     05  FILLER  PIC X(24)   VALUE 'E-MAIL                  '.
012000     05  FILLER  PIC X(14)   VALUE 'PHONE         '.
012100     05  FILLER  PIC X(08)   VALUE 'GENDER  '.
012200     05  FILLER  PIC X(11)   VALUE 'DATE OF BTH'.
012300     05  FILLER  PIC X(17)   VALUE 'BALANCE (RWF)    '.
012400     05  FILLER  PIC X(09)   VALUE 'HRS PLYD '.
012500     05  FILLER  PIC X(16)   VALUE ' '.
012600
012700 01  RPT-DETAIL-LINE.
012800     05  O-CUST-ID                   PIC 9(08).
012900     05  FILLER                      PIC X(01)   VALUE ' '.
013000     05  O-CUST-FIRST-NAME            PIC X(12).
013100     05  O-CUST-LAST-NAME             PIC X(12).
013200     05  O-CUST-EMAIL                 PIC X(23).
013300     05  O-CUST-PHONE                 PIC X(14).
013400     05  O-GENDER-DESC                PIC X(08).
013500     05  O-CUST-DOB                   PIC 99/99/9999.
013600     05  FILLER                      PIC X(01)   VALUE ' '.
013700     05  O-CUST-BALANCE               PIC ZZZ,ZZ9.99.
013800     05  O-LOW-BAL-FLAG               PIC X(03).
013900     05  FILLER                      PIC X(01)   VALUE ' '.
014000     05  O-CUST-HOURS                 PIC ZZZ,ZZ9.
014100     05  FILLER                      PIC X(12)   VALUE ' '.
014200
014300 01  RPT-TOTAL-LINE.
014400     05  FILLER   PIC X(30)  VALUE 'CUSTOMERS BELOW 5000 RWF: '.
014500     05  O-TOT-LOW-BAL        PIC ZZZ,ZZ9.
014600     05  FILLER   PIC X(95)  VALUE ' '.
014700
014800 PROCEDURE DIVISION.
014900
015000 0000-MAIN.
015100     PERFORM 1000-INITIALIZE.
015200     PERFORM 2000-PROCESS-ONE-CUSTOMER
015300         UNTIL WS-EOF-CUSTOMERS = 'YES'.
015400     PERFORM 3000-CLOSING.
015500     STOP RUN.
015600
015700 1000-INITIALIZE.
015800     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
015900     IF WS-RUN-YY < 50
016000         MOVE 20 TO WS-RUN-CCYY(1:2)
016100     ELSE
016200         MOVE 19 TO WS-RUN-CCYY(1:2)
016300     END-IF.
016400     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
016500     MOVE WS-RUN-MM TO O-TITLE-MM.
016600     MOVE WS-RUN-DD TO O-TITLE-DD.
016700     MOVE WS-RUN-CCYY TO O-TITLE-CCYY.
016800     OPEN INPUT CUSTOMER-FILE.
016900     OPEN OUTPUT REPORT-FILE.
017000     PERFORM 9100-HEADINGS.
017100     PERFORM 9800-READ-NEXT-CUSTOMER.
017200
017300 2000-PROCESS-ONE-CUSTOMER.
017400     PERFORM 2100-LOOKUP-GENDER.
017500     MOVE CUST-ID            TO O-CUST-ID.
017600     MOVE CUST-FIRST-NAME    TO O-CUST-FIRST-NAME.
017700     MOVE CUST-LAST-NAME     TO O-CUST-LAST-NAME.
017800     MOVE CUST-EMAIL         TO O-CUST-EMAIL.
017900     MOVE CUST-PHONE         TO O-CUST-PHONE.
018000     MOVE WS-GENDER-DESC     TO O-GENDER-DESC.
018100     MOVE CUST-DATE-OF-BIRTH TO O-CUST-DOB.
018200     MOVE CUST-ACCOUNT-BALANCE TO O-CUST-BALANCE.
018300     MOVE CUST-TOTAL-HOURS-PLAYED TO O-CUST-HOURS.
018400     IF CUST-ACCOUNT-BALANCE < 5000
018500         MOVE '***' TO O-LOW-BAL-FLAG
018600         ADD 1 TO WS-LOW-BAL-COUNT
018700     ELSE
018800         MOVE SPACES TO O-LOW-BAL-FLAG.
018900     WRITE PRTLINE FROM RPT-DETAIL-LINE
019000         AFTER ADVANCING 1 LINE
019100             AT EOP
019200                 PERFORM 9100-HEADINGS.
019300     ADD 1 TO WS-LINE-COUNT.
019400     PERFORM 9800-READ-NEXT-CUSTOMER.
019500
019600 2100-LOOKUP-GENDER.
019700     MOVE 1 TO WS-GENDER-SUB.
019800 2101-LOOKUP-GENDER-LOOP.
019900     IF WS-GENDER-SUB > 3
020000         GO TO 2100-LOOKUP-GENDER-DONE.
020100     IF GT-CODE(WS-GENDER-SUB) = CUST-GENDER
020200         GO TO 2100-LOOKUP-GENDER-DONE.
020300     ADD 1 TO WS-GENDER-SUB.
020400     GO TO 2101-LOOKUP-GENDER-LOOP.
020500 2100-LOOKUP-GENDER-DONE.
020600     IF WS-GENDER-SUB > 3
020700         MOVE '?' TO WS-GENDER-DESC
020800     ELSE
020900         MOVE GT-DESC(WS-GENDER-SUB) TO WS-GENDER-DESC.
021000
021100 3000-CLOSING.
021200     MOVE WS-LOW-BAL-COUNT TO O-TOT-LOW-BAL.
021300     WRITE PRTLINE FROM RPT-TOTAL-LINE
021400         AFTER ADVANCING 2 LINES.
021500     CLOSE CUSTOMER-FILE.
021600     CLOSE REPORT-FILE.
021700
021800 9100-HEADINGS.
021900     ADD 1 TO WS-PCTR.
022000     MOVE WS-PCTR TO O-PCTR.
022100     WRITE PRTLINE FROM RPT-TITLE-LINE
022200         AFTER ADVANCING PAGE.
022300     WRITE PRTLINE FROM RPT-COLUMN-LINE
022400         AFTER ADVANCING 2 LINES.
022500
022600 9800-READ-NEXT-CUSTOMER.
022700     READ CUSTOMER-FILE
022800         AT END
022900             MOVE 'YES' TO WS-EOF-CUSTOMERS.
