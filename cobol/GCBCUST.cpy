000100******************************************************************
000200*  GCBCUST - CUSTOMER MASTER RECORD LAYOUT                      *
000300*  ONE RECORD PER REGISTERED GAMING CENTER CUSTOMER, KEPT ON    *
000400*  CUSTFILE IN ASCENDING CUST-ID SEQUENCE.                      *
000500*                                                                *
000600*  THE RECORD CARRIES MORE THAN THE NIGHTLY POSTING RUN AND THE *
000700*  CUSTOMER REPORT ACTUALLY USE - THE EXTRA NAME/ADDRESS AND    *
000800*  AUDIT FIELDS WERE ADDED FOR THE FRONT-DESK SIGN-UP SCREEN    *
000900*  AND ARE CARRIED HERE SO ONE RECORD SERVES BOTH SIDES.        *
001000******************************************************************
001100 01  CUST-REC.
001200     05  CUST-ID                     PIC 9(08).
001300     05  CUST-FIRST-NAME             PIC X(20).
001400     05  CUST-LAST-NAME              PIC X(20).
001500     05  CUST-EMAIL                  PIC X(40).
001600     05  CUST-PHONE                  PIC X(13).
001700     05  CUST-GENDER                 PIC X(01).
001800         88  CUST-GENDER-VALID           VALUE 'M' 'F' 'O'.
001900     05  CUST-DATE-OF-BIRTH          PIC 9(08).
002000     05  CUST-ACCOUNT-BALANCE        PIC S9(8)V99.
002100     05  CUST-TOTAL-HOURS-PLAYED     PIC 9(06).
002200     05  CUST-MEMBERSHIP-CARD-ID     PIC 9(08).
002300         88  CUST-HAS-NO-CARD            VALUE 0.
002400*
002500*    FRONT-DESK SIGN-UP FIELDS - ADDED WHEN THE WALK-IN KIOSK WAS
002600*    INSTALLED AT THE MAIN BRANCH (SEE AMENDMENT HISTORY ON THE
002700*    POSTING RUN, REQUEST RH-0163).  NOT READ BY GCB01 OR GCB03 -
002800*    HELD HERE FOR THE REGISTRATION SCREEN AND FOR ANY FUTURE
002900*    MAILING RUN.
003000     05  CUST-ADDR-LINE-1            PIC X(30).
003100     05  CUST-ADDR-LINE-2            PIC X(30).
003200     05  CUST-CITY                   PIC X(20).
003300     05  CUST-DISTRICT               PIC X(20).
003400     05  CUST-NATIONAL-ID-NUMBER     PIC X(16).
003500     05  CUST-EMERGENCY-NAME         PIC X(30).
003600     05  CUST-EMERGENCY-PHONE        PIC X(13).
003700     05  CUST-REGISTRATION-DATE      PIC 9(08).
003800     05  CUST-LAST-VISIT-DATE        PIC 9(08).
003900     05  CUST-STATUS                 PIC X(01).
004000         88  CUST-STAT-ACTIVE            VALUE 'A'.
004100         88  CUST-STAT-INACTIVE          VALUE 'I'.
004200         88  CUST-STAT-SUSPENDED         VALUE 'S'.
004300     05  CUST-MARKETING-OPT-IN-FLAG  PIC X(01).
004400         88  CUST-MKTG-OPT-IN            VALUE 'Y'.
004500         88  CUST-MKTG-OPT-OUT           VALUE 'N'.
004600*
004700*    AUDIT TRAIL - WHO ADDED/LAST TOUCHED THE RECORD AND WHEN.
004800*    NOT PRINTED ANYWHERE TODAY; KEPT FOR THE AUDITORS.
004900     05  CUST-ADDED-DATE             PIC 9(08).
005000     05  CUST-ADDED-BY               PIC X(04).
005100     05  CUST-LAST-UPDATE-DATE       PIC 9(08).
005200     05  CUST-LAST-UPDATE-BY         PIC X(04).
005300     05  CUST-PREFERRED-GAME-ID      PIC 9(08).
005310     05  CUST-HOME-STATION-ID        PIC 9(08).
005320     05  CUST-REFERRED-BY-CUST-ID    PIC 9(08).
005330         88  CUST-NOT-REFERRED           VALUE 0.
005340     05  CUST-LIFETIME-SPEND         PIC S9(8)V99.
005350     05  CUST-NO-SHOW-COUNT          PIC 9(04).
005360     05  CUST-CANCEL-COUNT           PIC 9(04).
005370     05  CUST-NOTES                  PIC X(40).
005380*
005390*    CUST-LIFETIME-SPEND IS A MEMO TOTAL ONLY - IT IS NOT KEPT IN
005400*    STEP WITH CUST-ACCOUNT-BALANCE BY THIS RUN AND SHOULD NOT BE
005410*    TRUSTED FOR ANYTHING MORE THAN A ROUGH LOOK-UP AT THE DESK.
005420*
005500*    RETIRED FIELDS - LEFT AS FILLER RATHER THAN RENUMBERED SO
005600*    THE OLD CONVERSION PROGRAMS FROM THE PAPER LEDGER DAYS
005700*    STILL MATCH THIS LAYOUT BYTE FOR BYTE.
005750     05  FILLER                      PIC X(06).
005760*        FORMERLY CUST-PAGER-NUMBER - RETIRED PER RH-0112, 1996.
005770     05  FILLER                      PIC X(04).
005780*        FORMERLY CUST-OLD-DISCOUNT-CODE - RETIRED PER RH-0099,
005790*        1995, WHEN THE DISCOUNT MOVED TO THE MEMBERSHIP CARD.
005800     05  FILLER                      PIC X(05).
005810*        FORMERLY CUST-FAX-NUMBER - RETIRED PER RH-0150, 1999,
005820*        WHEN THE SHOP STOPPED TAKING FAX SIGN-UPS.
005900     05  FILLER                      PIC X(10)    VALUE SPACES.
006000*
006100*    REDEFINITION OF CUST-DATE-OF-BIRTH USED BY THE AGE AND
006500*    BIRTHDAY ROUTINES IN THE POSTING AND CUSTOMER REPORT RUNS.
006600     05  CUST-DOB-PARTS REDEFINES CUST-DATE-OF-BIRTH.
006700         10  CUST-DOB-YYYY           PIC 9(04).
006800         10  CUST-DOB-MM             PIC 9(02).
006900         10  CUST-DOB-DD             PIC 9(02).
007000*
007100*    REDEFINITION OF CUST-REGISTRATION-DATE - NOT YET USED BY ANY
007200*    RUN BUT KEPT PARALLEL TO THE OTHER DATE FIELDS IN THE RECORD
007300*    AGAINST THE DAY A SIGN-UP-ANNIVERSARY REPORT IS REQUESTED.
007400     05  CUST-REG-DATE-PARTS REDEFINES CUST-REGISTRATION-DATE.
007500         10  CUST-REG-YYYY           PIC 9(04).
007600         10  CUST-REG-MM             PIC 9(02).
007700         10  CUST-REG-DD             PIC 9(02).
007800*
007900*    REDEFINITION OF CUST-LAST-VISIT-DATE - HELD HERE AGAINST THE
008000*    DAY A "DORMANT CUSTOMER" REPORT IS REQUESTED; NO RUN BUILDS
008100*    ONE TODAY.
008200     05  CUST-LAST-VISIT-PARTS REDEFINES CUST-LAST-VISIT-DATE.
008300         10  CUST-LAST-VISIT-YYYY    PIC 9(04).
008400         10  CUST-LAST-VISIT-MM      PIC 9(02).
008500         10  CUST-LAST-VISIT-DD      PIC 9(02).
