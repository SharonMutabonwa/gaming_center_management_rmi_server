000100******************************************************************
000200*  GCBREQ - BOOKING REQUEST RECORD LAYOUT                      *
000300*  ONE RECORD PER DRIVER TRANSACTION ON REQFILE.  REQ-STAT-ID   *
000400*  AND REQ-TOUR-ID SHARE THE SAME SLOT SINCE ONLY ONE APPLIES   *
000500*  DEPENDING ON REQ-TYPE.                                      *
000600******************************************************************
000700 01  REQ-REC.
000800     05  REQ-TYPE                    PIC X(01).
000900         88  REQ-IS-BOOKING              VALUE 'B'.
001000         88  REQ-IS-TOURNAMENT           VALUE 'T'.
001100         88  REQ-IS-DEPOSIT              VALUE 'D'.
001200     05  REQ-CUST-ID                 PIC 9(08).
001300     05  REQ-STAT-ID                 PIC 9(08).
001400     05  REQ-TOUR-ID REDEFINES REQ-STAT-ID
001500                                     PIC 9(08).
001600     05  REQ-BOOKING-DATE            PIC 9(08).
001700     05  REQ-START-TIME              PIC 9(04).
001800     05  REQ-END-TIME                PIC 9(04).
001900     05  REQ-AMOUNT                  PIC S9(8)V99.
002000     05  REQ-PAYMENT-METHOD          PIC X(15).
002100*
002200*    SOURCE/ENTRY FIELDS - WHERE AND WHO KEYED THE REQUEST.  NOT
002300*    READ BY GCB01; HELD ONLY FOR THE DAY'S AUDIT TRAIL ON
002400*    REQFILE ITSELF SHOULD IT EVER NEED TO BE REPLAYED.
002500     05  REQ-ENTERED-BY              PIC X(04).
002600     05  REQ-ENTRY-DATE              PIC 9(08).
002700     05  REQ-ENTRY-TIME              PIC 9(04).
002800     05  REQ-SOURCE-CODE             PIC X(01).
002900         88  REQ-SOURCE-COUNTER          VALUE 'C'.
003000         88  REQ-SOURCE-PHONE            VALUE 'P'.
003100         88  REQ-SOURCE-ONLINE           VALUE 'O'.
003150     05  REQ-PROMO-CODE              PIC X(08).
003160     05  REQ-ORIGINAL-REQ-ID         PIC 9(08).
003170         88  REQ-NOT-A-RESUBMIT          VALUE 0.
003200     05  FILLER                      PIC X(10)    VALUE SPACES.
003300*
003400*    REDEFINITION OF REQ-BOOKING-DATE - NOT NEEDED BY ANY RUN
003500*    TODAY BUT KEPT PARALLEL TO THE OTHER DATE REDEFINITIONS.
003600     05  REQ-BOOKING-DATE-PARTS REDEFINES REQ-BOOKING-DATE.
003700         10  REQ-BOOK-DATE-YYYY      PIC 9(04).
003800         10  REQ-BOOK-DATE-MM        PIC 9(02).
003900         10  REQ-BOOK-DATE-DD        PIC 9(02).
