000100******************************************************************
000200*  GCBTXN - CUSTOMER TRANSACTION RECORD LAYOUT                 *
000300*  ONE RECORD PER FINANCIAL EVENT POSTED AGAINST A CUSTOMER'S   *
000400*  ACCOUNT BALANCE.  WRITTEN BY THE POSTING RUN TO TRANFILE.    *
000500******************************************************************
000600 01  TXN-REC.
000700     05  TXN-ID                      PIC 9(08).
000800     05  TXN-CUST-ID                 PIC 9(08).
000900     05  TXN-TYPE                    PIC X(16).
001000         88  TXN-IS-DEPOSIT              VALUE 'DEPOSIT'.
001100         88  TXN-IS-BOOKING-PMT          VALUE 'BOOKING_PAYMENT'.
001200         88  TXN-IS-TOURN-FEE            VALUE 'TOURNAMENT_FEE'.
001300         88  TXN-IS-REFUND               VALUE 'REFUND'.
001400         88  TXN-IS-MEMBERSHIP-FEE       VALUE 'MEMBERSHIP_FEE'.
001500         88  TXN-IS-DEBIT                VALUE 'BOOKING_PAYMENT'
001600                                           'TOURNAMENT_FEE'
001700                                           'MEMBERSHIP_FEE'.
001800         88  TXN-IS-CREDIT               VALUE 'DEPOSIT' 'REFUND'.
001900         88  TXN-IS-REVENUE              VALUE 'BOOKING_PAYMENT'
002000                                           'TOURNAMENT_FEE'.
002100     05  TXN-AMOUNT                  PIC S9(8)V99.
002200     05  TXN-PAYMENT-METHOD          PIC X(15).
002300     05  TXN-DATE                    PIC 9(08).
002400     05  TXN-REFERENCE-ID            PIC X(20).
002500     05  TXN-DESCRIPTION             PIC X(40).
002600*
002700*    LEDGER/RECONCILIATION FIELDS - ADDED WHEN THE BOOKKEEPER
002800*    STARTED RECONCILING TRANFILE AGAINST THE BANK STATEMENT
002900*    EACH MONTH (REQUEST RH-0159).  NOT READ BY GCB01 OR GCB05
003000*    TODAY.
003100     05  TXN-POSTED-BY-RUN-ID        PIC X(06).
003200     05  TXN-BALANCE-AFTER           PIC S9(8)V99.
003300     05  TXN-RECONCILED-FLAG         PIC X(01).
003400         88  TXN-IS-RECONCILED           VALUE 'Y'.
003500         88  TXN-NOT-RECONCILED          VALUE 'N'.
003600     05  TXN-RECONCILED-DATE         PIC 9(08).
003700     05  TXN-VOID-FLAG               PIC X(01).
003800         88  TXN-IS-VOIDED               VALUE 'Y'.
003900         88  TXN-NOT-VOIDED              VALUE 'N'.
003910     05  TXN-APPROVED-BY             PIC X(04).
003920     05  TXN-TERMINAL-ID             PIC X(06).
003930     05  TXN-RECEIPT-NUMBER          PIC X(12).
004000*
004100*    RETIRED FIELD - KEPT AS FILLER SO THE OLD BANK-FEED LAYOUT
004200*    STILL LINES UP WITH THIS RECORD.
004300     05  FILLER                      PIC X(04).
004400*        FORMERLY TXN-OLD-BATCH-SEQ - RETIRED PER RH-0137, 1997,
004500*        WHEN THE BATCH SEQUENCE MOVED ONTO TXN-POSTED-BY-RUN-ID.
004600     05  FILLER                      PIC X(04)    VALUE SPACES.
004700*
004800*    REDEFINITION OF TXN-DATE - NOT YET CONSUMED BY ANY RUN BUT
004900*    KEPT PARALLEL TO THE OTHER DATE REDEFINITIONS IN THE OTHER
005000*    MASTER AND TRANSACTION FILES.
005100     05  TXN-DATE-PARTS REDEFINES TXN-DATE.
005200         10  TXN-DATE-YYYY           PIC 9(04).
005300         10  TXN-DATE-MM             PIC 9(02).
005400         10  TXN-DATE-DD             PIC 9(02).
005500*
005600*    REDEFINITION OF TXN-RECONCILED-DATE - KEPT PARALLEL TO
005700*    TXN-DATE-PARTS AGAINST THE MONTHLY RECONCILIATION JOB.
005800     05  TXN-RECON-DATE-PARTS REDEFINES TXN-RECONCILED-DATE.
005900         10  TXN-RECON-YYYY          PIC 9(04).
006000         10  TXN-RECON-MM            PIC 9(02).
006100         10  TXN-RECON-DD            PIC 9(02).
