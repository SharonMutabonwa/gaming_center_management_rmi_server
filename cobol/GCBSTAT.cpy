000100******************************************************************
000200*  GCBSTAT - GAMING STATION RECORD LAYOUT                       *
000300*  ONE RECORD PER STATION ON THE FLOOR, KEPT ON STATFILE AND    *
000400*  LOOKED UP BY STAT-ID WHEN PRICING AND POSTING A BOOKING.     *
000500******************************************************************
000600 01  STAT-REC.
000700     05  STAT-ID                     PIC 9(08).
000800     05  STAT-NAME                   PIC X(20).
000900     05  STAT-TYPE                   PIC X(10).
001000     05  STAT-HOURLY-RATE            PIC S9(6)V99.
001100     05  STAT-STATUS                 PIC X(12).
001200         88  STAT-IS-AVAILABLE           VALUE 'AVAILABLE'.
001300         88  STAT-IS-OCCUPIED            VALUE 'OCCUPIED'.
001400         88  STAT-IS-IN-MAINT            VALUE 'MAINTENANCE'.
001500     05  STAT-LOCATION               PIC X(20).
001600     05  STAT-NEXT-MAINT-DATE        PIC 9(08).
001700         88  STAT-NO-MAINT-DUE           VALUE 0.
001800*
001900*    FLOOR-MANAGEMENT FIELDS - ADDED WHEN THE SECOND BRANCH
002000*    OPENED AND STATIONS HAD TO BE TRACKED BY ROOM (REQUEST
002100*    RH-0155).  NOT READ BY THE POSTING RUN OR THE STATION
002200*    REPORT TODAY.
002300     05  STAT-ROOM-NUMBER            PIC X(04).
002400     05  STAT-SERIAL-NUMBER          PIC X(16).
002500     05  STAT-PURCHASE-DATE          PIC 9(08).
002600     05  STAT-WARRANTY-EXPIRY-DATE   PIC 9(08).
002700     05  STAT-LAST-MAINT-DATE        PIC 9(08).
002800     05  STAT-MAINT-VENDOR-CODE      PIC X(06).
002900     05  STAT-OUT-OF-SERVICE-FLAG    PIC X(01).
003000         88  STAT-IS-OUT-OF-SERVICE      VALUE 'Y'.
003100         88  STAT-IS-IN-SERVICE          VALUE 'N'.
003200     05  STAT-LAST-UPDATE-DATE       PIC 9(08).
003300     05  STAT-LAST-UPDATE-BY         PIC X(04).
003310     05  STAT-INSTALLED-DATE         PIC 9(08).
003320     05  STAT-POWER-OUTLET-CODE      PIC X(04).
003330     05  STAT-NETWORK-DROP-CODE      PIC X(04).
003340     05  STAT-INSURED-VALUE          PIC S9(8)V99.
003400*
003500*    RETIRED FIELD - KEPT AS FILLER SO THE OLD ASSET-TAG REPORT
003600*    STILL LINES UP WITH THIS LAYOUT.
003700     05  FILLER                      PIC X(06).
003800*        FORMERLY STAT-OLD-ASSET-TAG - RETIRED PER RH-0108, 1996,
003900*        WHEN ASSET TAGS MOVED TO THE SERIAL NUMBER ABOVE.
004000     05  FILLER                      PIC X(06)    VALUE SPACES.
004100*
004200*    REDEFINITION OF STAT-LAST-MAINT-DATE - KEPT PARALLEL TO THE
004300*    MAINTENANCE-DUE LOGIC ON THE STATION REPORT.
004400     05  STAT-LAST-MAINT-PARTS REDEFINES STAT-LAST-MAINT-DATE.
004500         10  STAT-LAST-MAINT-YYYY    PIC 9(04).
004600         10  STAT-LAST-MAINT-MM      PIC 9(02).
004700         10  STAT-LAST-MAINT-DD      PIC 9(02).
004800*
004900*    REDEFINITION OF STAT-WARRANTY-EXPIRY-DATE - NOT YET USED BY
005000*    ANY RUN; KEPT PARALLEL TO THE OTHER DATE REDEFINITIONS.
005100     05  STAT-WARRANTY-PARTS REDEFINES STAT-WARRANTY-EXPIRY-DATE.
005200         10  STAT-WARRANTY-YYYY     PIC 9(04).
005300         10  STAT-WARRANTY-MM       PIC 9(02).
005400         10  STAT-WARRANTY-DD       PIC 9(02).
