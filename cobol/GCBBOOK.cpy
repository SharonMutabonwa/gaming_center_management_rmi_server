000100******************************************************************
000200*  GCBBOOK - STATION BOOKING RECORD LAYOUT                     *
000300*  ONE RECORD PER REQUESTED OR POSTED STATION BOOKING, KEPT ON  *
000400*  BOOKFILE.  ALSO THE CONFLICT-TABLE SOURCE FOR NEW REQUESTS.  *
000500*                                                                *
000600*  THE CHECK-IN/CHECK-OUT AND STAFF FIELDS BELOW WERE ADDED FOR *
000700*  THE FRONT-DESK ATTENDANT SCREEN; THE POSTING RUN DOES NOT    *
000800*  TOUCH THEM.                                                  *
000900******************************************************************
001000 01  BOOK-REC.
001100     05  BOOK-ID                     PIC 9(08).
001200     05  BOOK-CUST-ID                PIC 9(08).
001300     05  BOOK-STAT-ID                PIC 9(08).
001400     05  BOOK-DATE                   PIC 9(08).
001500     05  BOOK-START-TIME             PIC 9(04).
001600     05  BOOK-END-TIME               PIC 9(04).
001700     05  BOOK-DURATION-HOURS         PIC S9(3)V99.
001800     05  BOOK-TOTAL-AMOUNT           PIC S9(8)V99.
001900     05  BOOK-STATUS                 PIC X(10).
002000         88  BOOK-IS-PENDING             VALUE 'PENDING'.
002100         88  BOOK-IS-CONFIRMED           VALUE 'CONFIRMED'.
002200         88  BOOK-IS-ONGOING             VALUE 'ONGOING'.
002300         88  BOOK-IS-COMPLETED           VALUE 'COMPLETED'.
002400         88  BOOK-IS-CANCELLED           VALUE 'CANCELLED'.
002500         88  BOOK-IS-NO-SHOW             VALUE 'NO-SHOW'.
002600         88  BOOK-BLOCKS-CONFLICT        VALUE 'PENDING'
002700                                           'CONFIRMED' 'ONGOING'.
002800*
002900*    FRONT-DESK FIELDS - CHECK-IN/CHECK-OUT TIME AND THE
003000*    ATTENDANT WHO OPENED AND CLOSED THE SESSION AT THE STATION.
003100*    NEITHER IS POSTED OR READ BY GCB01/GCB02 TODAY.
003200     05  BOOK-ACTUAL-CHECK-IN-TIME   PIC 9(04).
003300     05  BOOK-ACTUAL-CHECK-OUT-TIME  PIC 9(04).
003400     05  BOOK-OPENED-BY              PIC X(04).
003500     05  BOOK-CLOSED-BY              PIC X(04).
003600     05  BOOK-CANCEL-REASON-CODE     PIC X(02).
003700         88  BOOK-CANCEL-BY-CUSTOMER     VALUE 'CC'.
003800         88  BOOK-CANCEL-BY-STAFF        VALUE 'CS'.
003900         88  BOOK-CANCEL-NO-REASON       VALUE '  '.
004000     05  BOOK-SOURCE-CODE            PIC X(01).
004100         88  BOOK-SOURCE-COUNTER         VALUE 'C'.
004200         88  BOOK-SOURCE-PHONE           VALUE 'P'.
004300         88  BOOK-SOURCE-ONLINE          VALUE 'O'.
004400     05  BOOK-LAST-UPDATE-DATE       PIC 9(08).
004500     05  BOOK-LAST-UPDATE-BY         PIC X(04).
004510     05  BOOK-DISCOUNT-APPLIED-PCT   PIC 9(3)V99.
004520     05  BOOK-RATE-CARD-CODE         PIC X(01).
004530         88  BOOK-RATE-STANDARD          VALUE 'S'.
004540         88  BOOK-RATE-HAPPY-HOUR        VALUE 'H'.
004550         88  BOOK-RATE-TOURNAMENT-BLOCK  VALUE 'T'.
004560     05  BOOK-PRINTED-RECEIPT-FLAG   PIC X(01).
004570         88  BOOK-RECEIPT-PRINTED        VALUE 'Y'.
004580         88  BOOK-RECEIPT-NOT-PRINTED    VALUE 'N'.
004600*
004700*    RETIRED FIELD - LEFT AS FILLER SO OLDER COPYBOOK-LEVEL
004800*    COMPARES STILL LINE UP.
004900     05  FILLER                      PIC X(06).
005000*        FORMERLY BOOK-OLD-RATE-CODE - RETIRED PER RH-0128, 1997,
005100*        WHEN HOURLY RATES MOVED ONTO THE STATION MASTER.
005110     05  FILLER                      PIC X(05).
005120*        FORMERLY BOOK-DEPOSIT-SLIP-NO - RETIRED PER RH-0135,
005130*        1998, WHEN DEPOSITS MOVED ONTO THE TRANSACTION FILE.
005200     05  FILLER                      PIC X(10)    VALUE SPACES.
005300*
005400*    REDEFINITION OF BOOK-DATE USED TO DRIVE THE "DATE NOT IN
005500*    THE PAST" CHECK AND THE TODAY'S-BOOKINGS DASHBOARD COUNT.
005600     05  BOOK-DATE-PARTS REDEFINES BOOK-DATE.
005700         10  BOOK-DATE-YYYY          PIC 9(04).
005800         10  BOOK-DATE-MM            PIC 9(02).
005900         10  BOOK-DATE-DD            PIC 9(02).
006000*
006100*    REDEFINITION OF BOOK-LAST-UPDATE-DATE - KEPT PARALLEL TO
006200*    BOOK-DATE-PARTS AGAINST A FUTURE "RECENTLY CHANGED BOOKINGS"
006300*    LISTING; NO RUN BUILDS ONE TODAY.
006400     05  BOOK-LAST-UPD-PARTS REDEFINES BOOK-LAST-UPDATE-DATE.
006500         10  BOOK-LAST-UPD-YYYY      PIC 9(04).
006600         10  BOOK-LAST-UPD-MM        PIC 9(02).
006700         10  BOOK-LAST-UPD-DD        PIC 9(02).
