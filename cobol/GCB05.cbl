000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GCB05.
000300 AUTHOR.        P. NYIRAHABIMANA.
000400 INSTALLATION.  LEISURE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/16/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000800******************************************************************
000900*  GCB05 - TRANSACTION / REVENUE REPORT WITH CONTROL BREAK        *
001000*                                                                *
001100*  READS TRANFILE IN THE ORDER WRITTEN BY GCB01 (GROUPED BY      *
001200*  TRANSACTION TYPE WITHIN A RUN), PRINTS ONE DETAIL LINE PER    *
001300*  TRANSACTION, SUBTOTALS EACH TIME THE TRANSACTION TYPE CHANGES *
001400*  AND ACCUMULATES A GRAND TOTAL OF REVENUE (BOOKING PAYMENTS    *
001500*  AND TOURNAMENT FEES ONLY - DEPOSITS ARE NOT REVENUE).         *
001600*                                                                *
001700*  THE FILE IS EXPECTED TO ARRIVE ALREADY GROUPED BY TRANSACTION *
001800*  TYPE, SO THE BREAK TEST IS A SIMPLE PRIOR-KEY COMPARE - NO      *
001900*  SORT STEP IS CODED HERE.  IF A RUN EVER ARRIVES OUT OF ORDER,  *
001910*  THE SUBTOTALS WILL SPLIT THE SAME TYPE ACROSS TWO GROUPS.      *
002000*                                                                *
002100*  AMENDMENT HISTORY                                             *
002200*                                                                *
002300*    DATE       BY     REQUEST   DESCRIPTION                     *
002400*    --------   -----  --------  ----------------------------    *
002500*    04/16/91   PN     RH-0109   ORIGINAL REVENUE REPORT, NO      *
002600*                                CONTROL BREAK.                  *
002700*    11/22/96   PN     RH-0233   ADDED THE CONTROL BREAK BY       *
002800*                                TRANSACTION TYPE AND THE SUBTOTAL*
002900*                                LINE.                           *
003000*    04/14/99   MT     Y2K-009   WINDOWED THE TWO-DIGIT YEAR      *
003100*                                FROM ACCEPT FROM DATE USED ON    *
003200*                                THE REPORT TITLE LINE.           *
003300*    06/17/02   PN     GC-0301   RENAMED FROM THE OLD LEDGER      *
003400*                                LAYOUT TO THE GAMING CENTER       *
003500*                                TRANSACTION LAYOUT.               *
003600*    05/03/05   RH     GC-0348   CONVERTED AMOUNT COLUMNS FROM     *
003700*                                U.S. DOLLARS TO RWANDAN FRANCS.   *
003800*    10/28/08   RH     GC-0372   GRAND TOTAL NOW EXCLUDES DEPOSIT  *
003900*                                AND REFUND TYPES - REVENUE ONLY. *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT REPORT-FILE     ASSIGN TO RPTFILE
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  TRANSACTION-FILE
006300     LABEL RECORD IS STANDARD
006400     DATA RECORD IS TXN-REC.
006500     COPY GCBTXN.
006600
006700 FD  CUSTOMER-FILE
006800     LABEL RECORD IS STANDARD
006900     DATA RECORD IS CUST-REC.
007000     COPY GCBCUST.
007100
007200 FD  REPORT-FILE
007300     LABEL RECORD IS OMITTED
007400     RECORD CONTAINS 132 CHARACTERS
007500     DATA RECORD IS PRTLINE
007600     LINAGE IS 60 WITH FOOTING AT 56.
007700 01  PRTLINE                         PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000
008100 01  WS-SWITCHES.
008200     05  WS-EOF-TRANSACTIONS          PIC X(03)   VALUE 'NO'.
008300     05  WS-FIRST-RECORD-SW           PIC X(03)   VALUE 'YES'.
008400
008500 01  WS-SUBSCRIPTS COMP.
008600     05  SUB-CUST                     PIC S9(4)   VALUE 0.
008700     05  WS-CUST-COUNT                PIC S9(4)   VALUE 0.
008800     05  WS-PCTR                      PIC S9(4)   VALUE 0.
008900     05  WS-LINE-COUNT                PIC S9(6)   VALUE 0.
009000
009100 01  WS-RUN-DATE-TIME.
009200     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
009300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
009400         10  WS-RUN-YY               PIC 9(02).
009500         10  WS-RUN-MM               PIC 9(02).
009600         10  WS-RUN-DD               PIC 9(02).
009700     05  WS-RUN-CCYY                 PIC 9(04).
009800
009900 01  WS-CONTROL-FIELDS.
010000     05  WS-PREV-TXN-TYPE            PIC X(16)   VALUE SPACES.
010100     05  WS-TYPE-SUBTOTAL            PIC S9(10)V99 VALUE 0.
010200     05  WS-GRAND-TOTAL-REVENUE      PIC S9(10)V99 VALUE 0.
010300     05  WS-CUST-NAME                PIC X(41)     VALUE SPACES.
010400
010500******************************************************************
010600* CUSTOMER NAME LOOKUP TABLE - LOADED AT 1100-LOAD-CUSTOMERS.    *
010700******************************************************************
010800 01  CUSTOMER-TABLE.
010900     05  CUST-TAB-ENTRY OCCURS 500 TIMES.
011000         10  T-CUST-ID               PIC 9(08).
011100         10  T-CUST-FIRST-NAME       PIC X(20).
011200         10  T-CUST-LAST-NAME        PIC X(20).
011300
011350******************************************************************
011360* TRANSACTION-TYPE SHORT-LABEL TABLE - SAME FILLER/REDEFINES      *
011370* IDIOM AS THE STATION-TYPE TABLE ON GCB04, USED SO THE REPORT    *
011380* CAN SHOW A SHORT LABEL ON THE SUBTOTAL LINE.                    *
011390******************************************************************
011391 01  TXN-TYPE-INFO.
011392     05  FILLER  PIC X(24)  VALUE 'DEPOSIT         DEPOSIT '.
011393     05  FILLER  PIC X(24)  VALUE 'BOOKING_PAYMENT BOOKING '.
011394     05  FILLER  PIC X(24)  VALUE 'TOURNAMENT_FEE  TOURNEY '.
011395     05  FILLER  PIC X(24)  VALUE 'REFUND          REFUND  '.
011396     05  FILLER  PIC X(24)  VALUE 'MEMBERSHIP_FEE  MEMBER  '.
011397 01  TXN-TYPE-TABLE REDEFINES TXN-TYPE-INFO.
011398     05  TTYPE-ENTRY OCCURS 5 TIMES.
011399         10  TTYPE-CODE          PIC X(16).
011400         10  TTYPE-DESC          PIC X(08).
011401 01  WS-TTYPE-SUB                PIC S9(4) COMP VALUE 0.
011405
011410 01  RPT-TITLE-LINE.
011500     05  FILLER                      PIC X(08)   VALUE 'GCB05'.
011600     05  FILLER                      PIC X(12)   VALUE ' '.
011700     05  FILLER                      PIC X(24)   VALUE
011800                                     'REVENUE REPORT'.
011900     05  FILLER                      PIC X(04)   VALUE ' AS '.
012000     05  O-TITLE-MM                  PIC 99.
012100     05  FILLER                      PIC X(01)   VALUE '/'.
012200     05  O-TITLE-DD                  PIC 99.
012300     05  FILLER                      PIC X(01)   VALUE '/'.
012400     05  O-TITLE-CCYY                PIC 9(04).
012500     05  FILLER                      PIC X(66)   VALUE ' '.
012600     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
012700     05  O-PCTR                      PIC Z9.
012800
012900 01  RPT-COLUMN-LINE.
013000     05  FILLER  PIC X(09)   VALUE 'TXN ID   '.
013100     05  FILLER  PIC X(23)   VALUE 'CUSTOMER NAME          '.
013200     05  FILLER  PIC X(18)   VALUE 'TYPE              '.
013300     05  FILLER  PIC X(16)   VALUE 'AMOUNT (RWF)    '.
013400     05  FILLER  PIC X(17)   VALUE 'PAYMENT METHOD   '.
013500     05  FILLER  PIC X(11)   VALUE 'DATE       '.
013600     05  FILLER  PIC X(22)   VALUE 'REFERENCE ID          '.
013700     05  FILLER  PIC X(16)   VALUE ' '.
013800
013900 01  RPT-DETAIL-LINE.
014000     05  O-TXN-ID                    PIC 9(08).
014100     05  FILLER                      PIC X(01)   VALUE ' '.
014200     05  O-CUST-NAME                 PIC X(22).
014300     05  O-TXN-TYPE                  PIC X(17).
014400     05  O-TXN-AMOUNT                PIC ZZZ,ZZ9.99.
014500     05  FILLER                      PIC X(02)   VALUE ' '.
014600     05  O-PMT-METHOD                PIC X(16).
014700     05  O-TXN-DATE                  PIC 99/99/9999.
014800     05  FILLER                      PIC X(01)   VALUE ' '.
014900     05  O-REF-ID                    PIC X(20).
015000     05  FILLER                      PIC X(01)   VALUE ' '.
015100
015200 01  RPT-SUBTOTAL-LINE.
015300     05  FILLER                      PIC X(12)   VALUE ' '.
015400     05  FILLER                      PIC X(19)   VALUE 'SUBTOTAL FOR TYPE '.
015500     05  O-SUB-TYPE                  PIC X(16).
015600     05  FILLER                      PIC X(02)   VALUE '- '.
015700     05  O-SUB-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.
015800     05  FILLER                      PIC X(69)   VALUE ' '.
015900
016000 01  RPT-GRAND-TOTAL-LINE.
016100     05  FILLER                      PIC X(40)   VALUE
016200             'GRAND TOTAL REVENUE (BOOKING + TOURNEY):'.
016300     05  FILLER                      PIC X(02)   VALUE ' '.
016400     05  O-GRAND-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
016500     05  FILLER                      PIC X(75)   VALUE ' '.
016600
016700 PROCEDURE DIVISION.
016800
016900 0000-MAIN.
017000     PERFORM 1000-INITIALIZE.
017100     PERFORM 2000-PROCESS-ONE-TRANSACTION
017200         UNTIL WS-EOF-TRANSACTIONS = 'YES'.
017300     PERFORM 3000-CLOSING.
017400     STOP RUN.
017500
017600 1000-INITIALIZE.
017700     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
017800     IF WS-RUN-YY < 50
017900         MOVE 20 TO WS-RUN-CCYY(1:2)
018000     ELSE
018100         MOVE 19 TO WS-RUN-CCYY(1:2)
018200     END-IF.
018300     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
018400     MOVE WS-RUN-MM TO O-TITLE-MM.
018500     MOVE WS-RUN-DD TO O-TITLE-DD.
018600     MOVE WS-RUN-CCYY TO O-TITLE-CCYY.
018700     OPEN INPUT CUSTOMER-FILE.
018800     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-EXIT.
018900     OPEN INPUT TRANSACTION-FILE.
019000     OPEN OUTPUT REPORT-FILE.
019100     PERFORM 9100-HEADINGS.
019200     PERFORM 9800-READ-NEXT-TRANSACTION.
019300
019400 1100-LOAD-CUSTOMERS.
019500     READ CUSTOMER-FILE
019600         AT END
019700             GO TO 1100-EXIT.
019800     ADD 1 TO WS-CUST-COUNT.
019900     MOVE CUST-ID            TO T-CUST-ID(WS-CUST-COUNT).
020000     MOVE CUST-FIRST-NAME    TO T-CUST-FIRST-NAME(WS-CUST-COUNT).
020100     MOVE CUST-LAST-NAME     TO T-CUST-LAST-NAME(WS-CUST-COUNT).
020200     GO TO 1100-LOAD-CUSTOMERS.
020300 1100-EXIT.
020400     CLOSE CUSTOMER-FILE.
020500
020600******************************************************************
020700* CONTROL BREAK: WHEN THE TRANSACTION TYPE CHANGES FROM THE       *
020800* PRIOR RECORD, PRINT THE SUBTOTAL LINE FOR THE TYPE JUST         *
020900* FINISHED AND START A NEW SUBTOTAL BEFORE PRINTING THIS DETAIL.  *
021000******************************************************************
021100 2000-PROCESS-ONE-TRANSACTION.
021200     IF WS-FIRST-RECORD-SW = 'NO'
021300             AND TXN-TYPE NOT = WS-PREV-TXN-TYPE
021400         PERFORM 2100-PRINT-SUBTOTAL.
021500     MOVE 'NO' TO WS-FIRST-RECORD-SW.
021600     MOVE TXN-TYPE TO WS-PREV-TXN-TYPE.
021700     PERFORM 2200-FIND-CUSTOMER-NAME.
021800     MOVE TXN-ID              TO O-TXN-ID.
021900     MOVE WS-CUST-NAME        TO O-CUST-NAME.
022000     MOVE TXN-TYPE            TO O-TXN-TYPE.
022100     MOVE TXN-AMOUNT          TO O-TXN-AMOUNT.
022200     MOVE TXN-PAYMENT-METHOD  TO O-PMT-METHOD.
022300     MOVE TXN-DATE            TO O-TXN-DATE.
022400     MOVE TXN-REFERENCE-ID    TO O-REF-ID.
022500     WRITE PRTLINE FROM RPT-DETAIL-LINE
022600         AFTER ADVANCING 1 LINE
022700             AT EOP
022800                 PERFORM 9100-HEADINGS.
022900     ADD 1 TO WS-LINE-COUNT.
023000     ADD TXN-AMOUNT TO WS-TYPE-SUBTOTAL.
023100     IF TXN-IS-REVENUE
023200         ADD TXN-AMOUNT TO WS-GRAND-TOTAL-REVENUE.
023300     PERFORM 9800-READ-NEXT-TRANSACTION.
023400
023500 2100-PRINT-SUBTOTAL.
023510     MOVE 1 TO WS-TTYPE-SUB.
023520 2101-PRINT-SUBTOTAL-LOOP.
023530     IF WS-TTYPE-SUB > 5
023540         GO TO 2100-PRINT-SUBTOTAL-DONE.
023550     IF TTYPE-CODE(WS-TTYPE-SUB) = WS-PREV-TXN-TYPE
023560         GO TO 2100-PRINT-SUBTOTAL-DONE.
023570     ADD 1 TO WS-TTYPE-SUB.
023575     GO TO 2101-PRINT-SUBTOTAL-LOOP.
023580 2100-PRINT-SUBTOTAL-DONE.
023590     IF WS-TTYPE-SUB > 5
023600         MOVE WS-PREV-TXN-TYPE TO O-SUB-TYPE
023610     ELSE
023620         MOVE TTYPE-DESC(WS-TTYPE-SUB) TO O-SUB-TYPE.
023700     MOVE WS-TYPE-SUBTOTAL TO O-SUB-AMOUNT.
023800     WRITE PRTLINE FROM RPT-SUBTOTAL-LINE
023900         AFTER ADVANCING 2 LINES
024000             AT EOP
024100                 PERFORM 9100-HEADINGS.
024200     MOVE 0 TO WS-TYPE-SUBTOTAL.
024300
024400 2200-FIND-CUSTOMER-NAME.
024420     MOVE 1 TO SUB-CUST.
024440 2201-FIND-CUSTOMER-NAME-LOOP.
024460     IF SUB-CUST > WS-CUST-COUNT
024480         GO TO 2200-FIND-CUSTOMER-NAME-DONE.
024500     IF T-CUST-ID(SUB-CUST) = TXN-CUST-ID
024520         GO TO 2200-FIND-CUSTOMER-NAME-DONE.
024540     ADD 1 TO SUB-CUST.
024560     GO TO 2201-FIND-CUSTOMER-NAME-LOOP.
024800 2200-FIND-CUSTOMER-NAME-DONE.
024900     IF SUB-CUST > WS-CUST-COUNT
025000         MOVE 'CUSTOMER NOT ON FILE' TO WS-CUST-NAME
025100     ELSE
025200         STRING T-CUST-FIRST-NAME(SUB-CUST) DELIMITED BY '  '
025300                 ' ' DELIMITED BY SIZE
025400                 T-CUST-LAST-NAME(SUB-CUST) DELIMITED BY '  '
025500             INTO WS-CUST-NAME.
025600
025700 3000-CLOSING.
025800     IF WS-FIRST-RECORD-SW = 'NO'
025900         PERFORM 2100-PRINT-SUBTOTAL.
026000     MOVE WS-GRAND-TOTAL-REVENUE TO O-GRAND-TOTAL.
026100     WRITE PRTLINE FROM RPT-GRAND-TOTAL-LINE
026200         AFTER ADVANCING 2 LINES.
026300     CLOSE TRANSACTION-FILE.
026400     CLOSE REPORT-FILE.
026500
026600 9100-HEADINGS.
026700     ADD 1 TO WS-PCTR.
026800     MOVE WS-PCTR TO O-PCTR.
026900     WRITE PRTLINE FROM RPT-TITLE-LINE
027000         AFTER ADVANCING PAGE.
027100     WRITE PRTLINE FROM RPT-COLUMN-LINE
027200         AFTER ADVANCING 2 LINES.
027300
027400 9800-READ-NEXT-TRANSACTION.
027500     READ TRANSACTION-FILE
027600         AT END
027700             MOVE 'YES' TO WS-EOF-TRANSACTIONS.
