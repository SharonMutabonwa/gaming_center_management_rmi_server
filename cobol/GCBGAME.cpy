000100******************************************************************
000200*  GCBGAME - GAME TITLE RECORD LAYOUT                          *
000300*  ONE RECORD PER TITLE OFFERED, KEPT ON GAMEFILE.  USED TO     *
000400*  CARRY THE MINIMUM-AGE RULE INTO TOURNAMENT REGISTRATION.     *
000500******************************************************************
000600 01  GAME-REC.
000700     05  GAME-ID                     PIC 9(08).
000800     05  GAME-TITLE                  PIC X(30).
000900     05  GAME-GENRE                  PIC X(15).
001000     05  GAME-AGE-RATING             PIC X(05).
001100     05  GAME-MIN-AGE-REQUIREMENT    PIC 9(03).
001200     05  GAME-MULTIPLAYER-FLAG       PIC X(01).
001300         88  GAME-IS-MULTIPLAYER         VALUE 'Y'.
001400*
001500*    CATALOGUE FIELDS - ADDED WHEN THE GAME LIBRARY OUTGREW THE
001600*    BINDER LOG AT THE FRONT DESK (REQUEST RH-0119).
001700     05  GAME-PUBLISHER              PIC X(20).
001800     05  GAME-PLATFORM-CODE          PIC X(02).
001900         88  GAME-ON-PC                  VALUE 'PC'.
002000         88  GAME-ON-CONSOLE             VALUE 'CN'.
002100         88  GAME-ON-VR                  VALUE 'VR'.
002200     05  GAME-MAX-PLAYERS            PIC 9(02).
002300     05  GAME-LICENSE-EXPIRY-DATE    PIC 9(08).
002400     05  GAME-ACTIVE-FLAG            PIC X(01).
002500         88  GAME-IS-ACTIVE              VALUE 'Y'.
002600         88  GAME-IS-RETIRED             VALUE 'N'.
002700     05  GAME-ADDED-DATE             PIC 9(08).
002710     05  GAME-VENDOR-NAME            PIC X(20).
002720     05  GAME-INSTALL-COUNT          PIC 9(03).
002730     05  GAME-LAST-UPDATE-DATE       PIC 9(08).
002740     05  GAME-LAST-UPDATE-BY         PIC X(04).
002750     05  GAME-TOURNAMENT-ELIGIBLE    PIC X(01).
002760         88  GAME-ELIGIBLE-FOR-TOURN     VALUE 'Y'.
002770         88  GAME-NOT-ELIGIBLE           VALUE 'N'.
002800*
002900*    RETIRED FIELD - KEPT AS FILLER SO THE OLD BINDER-CONVERSION
003000*    JOB STILL LINES UP WITH THIS LAYOUT.
003100     05  FILLER                      PIC X(04).
003200*        FORMERLY GAME-CARTRIDGE-SLOT-NO - RETIRED PER RH-0140,
003300*        1998, WHEN THE LAST CARTRIDGE-BASED CONSOLE WAS SOLD.
003400     05  FILLER                      PIC X(06)    VALUE SPACES.
003500*
003600*    REDEFINITION OF GAME-LICENSE-EXPIRY-DATE - NOT YET USED BY
003700*    ANY RUN BUT KEPT PARALLEL TO THE OTHER DATE REDEFINITIONS
003800*    IN THE OTHER MASTER FILES.
003900     05  GAME-LIC-EXP-PARTS REDEFINES GAME-LICENSE-EXPIRY-DATE.
004000         10  GAME-LIC-EXP-YYYY       PIC 9(04).
004100         10  GAME-LIC-EXP-MM         PIC 9(02).
004200         10  GAME-LIC-EXP-DD         PIC 9(02).
